000100******************************************************************
000200*   COPY      : CFGREC                                          *
000300*   APLICACION: VELEZ - BACKTEST INTRADIA                       *
000400*   CONTENIDO : PARAMETROS DE CORRIDA DEL BACKTEST (CF-*)       *
000500*   FECHA     : 14/03/2024   PEDR   BPM 241190 - CREACION       *
000600*   FECHA     : 02/07/2024   PEDR   BPM 241190 - LIMITES RIESGO *
000700******************************************************************
000800 01  CF-CONFIG-RECORD.
000900     05  CF-RUN-TITLE                PIC X(40).
001000     05  CF-INITIAL-CAPITAL          PIC 9(9)V99.
001100     05  CF-SLIPPAGE-PER-SHARE       PIC 9V9(4).
001200     05  CF-CANDLE-INTERVAL-MIN      PIC 99.
001300     05  CF-SMA-FAST                 PIC 9(3).
001400     05  CF-SMA-SLOW                 PIC 9(3).
001500     05  CF-TIGHTNESS-PCT            PIC 9V9(4).
001600     05  CF-STRONG-BODY-PCT          PIC 99V9(4).
001700     05  CF-DOJI-PCT                 PIC 99V9(4).
001800     05  CF-STOP-BUFFER-PCT          PIC 9V9(4).
001900     05  CF-STOP-BUFFER-MIN          PIC 9V9(4).
002000     05  CF-BUY-STOP-EXPIRY-CANDLES  PIC 9.
002100     05  CF-MAX-RUN-CANDLES          PIC 99.
002200     05  CF-MAX-RISK-PER-TRADE-PCT   PIC 9V9(4).
002300     05  CF-MAX-RISK-PER-TRADE-ABS   PIC 9(5)V99.
002400     05  CF-MAX-POSITION-PCT         PIC 9V9(4).
002500     05  CF-MAX-DAILY-LOSS-PCT       PIC 9V9(4).
002600     05  CF-MAX-OPEN-POSITIONS       PIC 99.
002700     05  CF-CONSECUTIVE-LOSS-PAUSE   PIC 99.
002800     05  CF-DATE-FROM                PIC 9(8).
002900     05  CF-DATE-TO                  PIC 9(8).
003000     05  CF-SYMBOL-COUNT             PIC 99.
003100     05  CF-SYMBOL-TABLE.
003200         10  CF-SYMBOL-ENTRY OCCURS 10 TIMES
003300                             INDEXED BY CF-SYM-IX
003400                             PIC X(5).
003500     05  FILLER                      PIC X(15).
