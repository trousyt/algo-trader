000100******************************************************************
000200*   COPY      : EQTREC                                          *
000300*   APLICACION: VELEZ - BACKTEST INTRADIA                       *
000400*   CONTENIDO : FOTO DE EQUIDAD DIARIA, SALIDA EQUITY-OUT       *
000500*               (EQ-*)                                          *
000600*   FECHA     : 14/03/2024   PEDR   BPM 241190 - CREACION       *
000700******************************************************************
000800 01  EQ-EQUITY-RECORD.
000900     05  EQ-DATE                     PIC 9(8).
001000     05  EQ-TIME                     PIC 9(4).
001100     05  EQ-EQUITY                   PIC S9(11)V99.
001200     05  FILLER                      PIC X(10).
