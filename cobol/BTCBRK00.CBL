000100******************************************************************
000200* FECHA       : 18/07/1996                                       *
000300* PROGRAMADOR : LUIS FERNANDO MOTA (LFM)                         *
000400* INSTALACION : BANCO INDUSTRIAL - DEPTO DESARROLLO              *
000500* PROGRAMA    : BTCBRK00                                         *
000600* TIPO        : SUBRUTINA (CALL) - MANTIENE ESTADO ENTRE LLAMADAS*
000700* DESCRIPCION : BROCHE DE SEGURIDAD (CIRCUIT-BREAKER) DE LA      *
000800*             : CORRIDA DE BACKTEST. LLEVA LA PERDIDA REALIZADA  *
000900*             : DEL DIA Y LA RACHA DE PERDIDAS CONSECUTIVAS Y    *
001000*             : DECIDE SI SE PAUSAN NUEVAS ENTRADAS.             *
001100* ARCHIVOS    : NINGUNO (RUTINA PURA, ESTADO EN WORKING-STORAGE) *
001200* ACCION (ES) : R=REINICIA D=REGISTRA Q=CONSULTA                 *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 241305                                           *
001500* NOMBRE      : BROCHE DE PERDIDA DIARIA Y RACHA PERDEDORA       *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     BTCBRK00.
001900 AUTHOR.         LUIS FERNANDO MOTA.
002000 INSTALLATION.   BANCO INDUSTRIAL - DEPTO DESARROLLO.
002100 DATE-WRITTEN.   18/07/1996.
002200 DATE-COMPILED.
002300 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 18/07/1996  LFM  BPM 241305 - PRIMERA VERSION. FUNCIONES       *
002800*                   REINICIA Y REGISTRA.                         *
002900* 02/12/1996  LFM  BPM 241320 - AGREGA FUNCION CONSULTA PARA QUE *
003000*                   EL LLAMADOR SEPA SI YA ESTA EN PAUSA.        *
003100* 20/08/1997  RQC  BPM 241360 - LA REGLA DE RACHA PERDEDORA SE   *
003200*                   EVALUA ANTES QUE LA DE PERDIDA DIARIA.       *
003300* 05/02/1998  RQC  BPM 241375 - EMPATE (PNL = CERO) CUENTA COMO  *
003400*                   PERDIDA PARA LA RACHA, SEGUN AUDITORIA.      *
003500* 11/09/1998  MSA  BPM 241400 - VALIDACION DE SIGNO EN EL CAPITAL*
003600*                   DE INICIO DE DIA ANTES DE DIVIDIR.           *
003700* 03/02/2000  MSA  BPM 241430 - REVISION POST-Y2K DE ESTE MODULO,*
003800*                   NO USA FECHAS, SIN HALLAZGOS.                *
003900* 17/06/2004  PEDR BPM 241190 - UNA VEZ EN PAUSA PERMANECE EN    *
004000*                   PAUSA HASTA EL REINICIO DEL SIGUIENTE DIA.   *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000*      ESTADO DEL BROCHE - PERMANECE VIVO ENTRE LLAMADAS         *
005100******************************************************************
005200 01  WKS-ESTADO-BROCHE.
005300     02  WKS-EB-EQUIDAD-INICIO      PIC S9(11)V99 VALUE ZERO.
005400     02  WKS-EB-PNL-DIA             PIC S9(11)V99 VALUE ZERO.
005500     02  WKS-EB-PNL-DIA-R REDEFINES WKS-EB-PNL-DIA.
005600         03  WKS-EPD-SIGNO              PIC S9(01).
005700         03  FILLER                     PIC 9(10)V99.
005800     02  WKS-EB-RACHA-PERDIDAS      PIC 9(02) COMP VALUE ZERO.
005900     02  WKS-EB-PAUSADO-SW          PIC X(01) VALUE 'N'.
006000         88  WKS-EB-PAUSADO                VALUE 'S'.
006100         88  WKS-EB-NO-PAUSADO             VALUE 'N'.
006200******************************************************************
006300*      REDEFINES DEL VALOR DE ENTRADA SEGUN LA FUNCION LLAMADA   *
006400******************************************************************
006500 01  WKS-VALOR-COMO-EQUIDAD         PIC S9(11)V99 VALUE ZERO.
006600 01  WKS-VALOR-COMO-EQUIDAD-R REDEFINES WKS-VALOR-COMO-EQUIDAD.
006700     02  WKS-VE-SIGNO               PIC S9(01).
006800     02  FILLER                     PIC 9(10)V99.
006900 01  WKS-LIMITE-PERDIDA-DIA         PIC S9(11)V9999 VALUE ZERO.
007000 01  WKS-LIMITE-PERDIDA-DIA-R REDEFINES WKS-LIMITE-PERDIDA-DIA.
007100     02  WKS-LPD-ENTERO             PIC S9(11).
007200     02  WKS-LPD-DECIMAL            PIC 9(4).
007300
007400 LINKAGE SECTION.
007500 01  LK-CBRK-FUNCION                PIC X(06).
007600     88  LK-FUNCION-REINICIA               VALUE 'RESET '.
007700     88  LK-FUNCION-REGISTRA               VALUE 'RECORD'.
007800     88  LK-FUNCION-CONSULTA               VALUE 'QUERY '.
007900 01  LK-CBRK-VALOR                  PIC S9(11)V99.
008000 01  LK-MAX-DAILY-LOSS-PCT          PIC 9V9(4).
008100 01  LK-CONSECUTIVE-LOSS-PAUSE      PIC 99.
008200 01  LK-CBRK-PAUSADO                PIC X(01).
008300     88  LK-CBRK-EN-PAUSA                   VALUE 'S'.
008400
008500 PROCEDURE DIVISION USING LK-CBRK-FUNCION, LK-CBRK-VALOR,
008600                          LK-MAX-DAILY-LOSS-PCT,
008700                          LK-CONSECUTIVE-LOSS-PAUSE,
008800                          LK-CBRK-PAUSADO.
008900******************************************************************
009000*               S E C C I O N    P R I N C I P A L               *
009100******************************************************************
009200 0000-MAIN.
009300     EVALUATE TRUE
009400        WHEN LK-FUNCION-REINICIA
009500           PERFORM 1000-REINICIA-DIA  THRU 1000-EXIT
009600        WHEN LK-FUNCION-REGISTRA
009700           PERFORM 2000-REGISTRA-OPER THRU 2000-EXIT
009800        WHEN LK-FUNCION-CONSULTA
009900           CONTINUE
010000        WHEN OTHER
010100           CONTINUE
010200     END-EVALUATE
010300     IF WKS-EB-PAUSADO
010400        MOVE 'S' TO LK-CBRK-PAUSADO
010500     ELSE
010600        MOVE 'N' TO LK-CBRK-PAUSADO
010700     END-IF
010800     GOBACK.
010900 0000-EXIT. EXIT.
011000
011100******************************************************************
011200*      REINICIA-DIA: LIMPIA PNL Y RACHA, GUARDA EQUIDAD INICIAL  *
011300******************************************************************
011400 1000-REINICIA-DIA.
011500     MOVE LK-CBRK-VALOR       TO WKS-EB-EQUIDAD-INICIO
011600     MOVE ZERO                TO WKS-EB-PNL-DIA
011700     MOVE ZERO                TO WKS-EB-RACHA-PERDIDAS
011800     SET WKS-EB-NO-PAUSADO    TO TRUE.
011900 1000-EXIT. EXIT.
012000
012100******************************************************************
012200*      REGISTRA-OPER: ACUMULA PNL DEL DIA Y EVALUA LA PAUSA      *
012300******************************************************************
012400 2000-REGISTRA-OPER.
012500     ADD LK-CBRK-VALOR TO WKS-EB-PNL-DIA
012600     IF LK-CBRK-VALOR <= ZERO
012700        ADD 1 TO WKS-EB-RACHA-PERDIDAS
012800     ELSE
012900        MOVE ZERO TO WKS-EB-RACHA-PERDIDAS
013000     END-IF
013100     IF WKS-EB-PAUSADO
013200        GO TO 2000-EXIT
013300     END-IF
013400     IF WKS-EB-RACHA-PERDIDAS >= LK-CONSECUTIVE-LOSS-PAUSE
013500        SET WKS-EB-PAUSADO TO TRUE
013600        GO TO 2000-EXIT
013700     END-IF
013800     IF WKS-EB-EQUIDAD-INICIO > ZERO
013900        PERFORM 2100-EVALUA-PERDIDA-DIA THRU 2100-EXIT
014000     END-IF.
014100 2000-EXIT. EXIT.
014200
014300******************************************************************
014400*      EVALUA SI EL PNL DEL DIA ROMPE EL LIMITE PERMITIDO        *
014500******************************************************************
014600 2100-EVALUA-PERDIDA-DIA.
014700     COMPUTE WKS-LIMITE-PERDIDA-DIA ROUNDED =
014800             ZERO - (WKS-EB-EQUIDAD-INICIO *
014900                     LK-MAX-DAILY-LOSS-PCT)
015000     IF WKS-EB-PNL-DIA <= WKS-LIMITE-PERDIDA-DIA
015100        SET WKS-EB-PAUSADO TO TRUE
015200     END-IF.
015300 2100-EXIT. EXIT.
