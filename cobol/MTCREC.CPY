000100******************************************************************
000200*   COPY      : MTCREC                                          *
000300*   APLICACION: VELEZ - BACKTEST INTRADIA                       *
000400*   CONTENIDO : RESUMEN DE RESULTADOS DEL BACKTEST (MT-*)       *
000500*   FECHA     : 14/03/2024   PEDR   BPM 241190 - CREACION       *
000600******************************************************************
000700 01  MT-METRICS-RECORD.
000800     05  MT-TOTAL-RETURN             PIC S9(11)V99.
000900     05  MT-TOTAL-RETURN-PCT         PIC S9(5)V99.
001000     05  MT-TOTAL-TRADES             PIC 9(5).
001100     05  MT-WINNING-TRADES           PIC 9(5).
001200     05  MT-LOSING-TRADES            PIC 9(5).
001300     05  MT-WIN-RATE                 PIC 9V9(4).
001400     05  MT-PROFIT-FACTOR            PIC 9(4)V99.
001500     05  MT-SHARPE-RATIO             PIC S9(3)V9(4).
001600     05  MT-MAX-DRAWDOWN             PIC 9V9(4).
001700     05  MT-MAX-DD-PCT               PIC 9(3)V99.
001800     05  MT-AVG-WIN                  PIC S9(9)V99.
001900     05  MT-AVG-LOSS                 PIC S9(9)V99.
002000     05  MT-LARGEST-WIN              PIC S9(9)V99.
002100     05  MT-LARGEST-LOSS             PIC S9(9)V99.
002200     05  MT-AVG-DURATION             PIC 9(7).
002300     05  MT-FINAL-EQUITY             PIC S9(11)V99.
002400     05  FILLER                      PIC X(10).
