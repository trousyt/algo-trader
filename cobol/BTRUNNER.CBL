000100******************************************************************
000200* FECHA       : 22/08/1991                                       *
000300* PROGRAMADOR : LUIS FERNANDO MOTA (LFM)                         *
000400* APLICACION  : BACKTESTING ESTRATEGIAS INTRADIA                 *
000500* PROGRAMA    : BTRUNNER                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRE UNA SIMULACION HISTORICA (BACKTEST) DE LA  *
000800*             : ESTRATEGIA INTRADIA "VELEZ" SOBRE UN ARCHIVO DE  *
000900*             : BARRAS DE UN MINUTO (BARS-IN), CONVIRTIENDO LAS  *
001000*             : BARRAS EN VELAS DE VARIOS MINUTOS, CALCULANDO    *
001100*             : PROMEDIOS MOVILES, DETECTANDO ENTRADAS, ARMANDO  *
001200*             : ORDENES SIMULADAS, LLEVANDO EL CONTROL DE RIESGO *
001300*             : Y GENERANDO EL REPORTE FINAL DE RESULTADOS       *
001400* ARCHIVOS    : BARS-IN=E,CONFIG-IN=E,TRADES-OUT=S,EQUITY-OUT=S  *
001500*             : REPORT-OUT=S                                     *
001600* ACCION (ES) : P=PROCESA, R=REPORTE                             *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* BPM/RATIONAL: 241190                                           *
001900* NOMBRE      : CORRIDA PRINCIPAL DEL BACKTEST INTRADIA          *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.     BTRUNNER.
002300 AUTHOR.         LUIS FERNANDO MOTA.
002400 INSTALLATION.   BANCO INDUSTRIAL - DEPTO DESARROLLO.
002500 DATE-WRITTEN.   22/08/1991.
002600 DATE-COMPILED.
002700 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S       *
003000******************************************************************
003100* 22/08/1991  LFM  BPM 241190 - PRIMERA VERSION, LEE BARRAS DE   *
003200*                   UN MINUTO Y ARMA VELAS DE N MINUTOS.         *
003300* 14/02/1992  LFM  BPM 241190 - AGREGA CALCULO DE PROMEDIOS      *
003400*                   MOVILES RAPIDO Y LENTO POR SIMBOLO.          *
003500* 03/09/1992  RQC  BPM 241205 - AGREGA DETECCION DE SENAL DE     *
003600*                   ENTRADA (CONVERGENCIA DE PROMEDIOS).         *
003700* 17/05/1993  RQC  BPM 241205 - AGREGA SIMULADOR DE LLENADO DE   *
003800*                   ORDENES CON DESLIZAMIENTO (SLIPPAGE).        *
003900* 29/11/1993  LFM  BPM 241250 - AGREGA MAQUINA DE STOP DE        *
004000*                   ARRASTRE DE 3 ESTADOS.                       *
004100* 21/03/1994  LFM  BPM 241250 - AGREGA CORTACIRCUITO DE PERDIDA  *
004200*                   DIARIA Y PERDIDAS CONSECUTIVAS.              *
004300* 08/08/1994  MSA  BPM 241268 - AGREGA CIERRE FORZADO DE         *
004400*                   POSICIONES AL CIERRE DE CADA DIA.            *
004500* 30/01/1995  MSA  BPM 241268 - AGREGA CALCULO DE METRICAS DE    *
004600*                   RESULTADO (SHARPE, DRAWDOWN, ETC).           *
004700* 19/06/1995  LFM  BPM 241299 - AGREGA REPORTE FINAL IMPRESO.    *
004800* 11/12/1995  RQC  BPM 241299 - VALIDACION COMPLETA DE PARAME-   *
004900*                   TROS DE CORRIDA (RECHAZA CORRIDA INVALIDA).  *
005000* 04/06/1996  MSA  BPM 241310 - CORRIGE CALCULO DE DIAS DE       *
005100*                   VENTANA DE VELA CUANDO EL INTERVALO ES 1.    *
005200* 18/12/1996  LFM  BPM 241335 - PERMITE HASTA 10 SIMBOLOS POR    *
005300*                   CORRIDA (ANTES SOLO 5).                      *
005400* 02/07/1997  RQC  BPM 241350 - CORRIGE PRIORIDAD DE LLENADO DE  *
005500*                   ORDENES (STOP DE PERDIDA ANTES QUE ENTRADA). *
005600* 25/03/1998  MSA  BPM 241372 - AJUSTE A CUATRO DECIMALES EN     *
005700*                   PRECIOS PARA CUADRAR CONTRA CONTABILIDAD.    *
005800* 30/09/1998  LFM  BPM 241400 - VALIDACION DE FECHAS PARA EL     *
005900*                   CAMBIO DE SIGLO (AAAA COMPLETO EN VEZ DE AA).*
006000* 19/01/1999  LFM  BPM 241400 - PRUEBAS DE FIN DE SIGLO SOBRE    *
006100*                   CONTROL DE QUIEBRE DE DIA, SIN NOVEDAD.      *
006200* 14/06/1999  RQC  BPM 241415 - AGREGA CANCELACION DE ORDENES    *
006300*                   PENDIENTES AL CIERRE DE CADA DIA.            *
006400* 09/02/2000  MSA  BPM 241430 - REVISION POST-Y2K DE TABLAS DE   *
006500*                   FECHA, SIN HALLAZGOS.                        *
006600* 21/11/2001  LFM  BPM 241460 - AGREGA REGISTRO DE EQUIDAD       *
006700*                   DIARIA PARA CALCULO DE SHARPE.               *
006800* 06/05/2003  RQC  BPM 241490 - INCLUYE CONTROL DE POSICIONES    *
006900*                   ABIERTAS MAXIMAS SIMULTANEAS.                *
007000* 14/03/2024  PEDR BPM 241190 - AJUSTES DE MANTENIMIENTO Y       *
007100*                   ESTANDARIZACION DE COPYS DE REGISTRO.        *
007110* 22/09/2024  PEDR BPM 241512 - ELIMINA COPY DUPLICADO DE CFGREC *
007120*                   EN WORKING-STORAGE QUE QUEDO MAL FORMADO Y   *
007130*                   DUPLICABA LOS CAMPOS CF-* DEL FD CONFIG-IN.  *
007140* 22/09/2024  PEDR BPM 241512 - CORRIGE SET INVALIDO SOBRE       *
007150*                   BT-CB-ACTIVE Y COMPLETA EL VACIADO DE LA     *
007160*                   VELA PARCIAL AL CIERRE DEL DIA (4300).       *
007170* 22/09/2024  PEDR BPM 241512 - ELIMINA MOVIMIENTOS MUERTOS EN   *
007180*                   3210 Y 3500; DEJA DE REUTILIZAR EL INDICE    *
007190*                   WKS-DE-IX SOBRE LA TABLA DE SIMBOLOS EN 7060.*
007195* 30/09/2024  PEDR BPM 241518 - AGREGA PUNTO FALTANTE EN         *
007196*                   WKS-SH-VARIANZA QUE ROMPIA LA COMPILACION.   *
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT BARS-IN   ASSIGN TO BARSIN
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS  IS FS-BARSIN
008200                            FSE-BARSIN.
008300
008400     SELECT CONFIG-IN ASSIGN TO CONFGIN
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS  IS FS-CONFIG
008700                            FSE-CONFIG.
008800
008900     SELECT TRADES-OUT ASSIGN TO TRADEOUT
009000            ORGANIZATION IS SEQUENTIAL
009100            FILE STATUS  IS FS-TRADES
009200                            FSE-TRADES.
009300
009400     SELECT EQUITY-OUT ASSIGN TO EQTYOUT
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS  IS FS-EQUITY
009700                            FSE-EQUITY.
009800
009900     SELECT REPORT-OUT ASSIGN TO RPTOUT
010000            ORGANIZATION IS SEQUENTIAL
010100            FILE STATUS  IS FS-REPORT
010200                            FSE-REPORT.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600******************************************************************
010700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010800******************************************************************
010900*   BARRAS DE UN MINUTO, ORDENADAS FECHA/HORA/SIMBOLO.
011000 FD  BARS-IN
011100     RECORDING MODE IS F.
011200     COPY BARREC.
011300*   PARAMETROS DE LA CORRIDA (O DEFAULTS SI NO VIENE ARCHIVO).
011400 FD  CONFIG-IN
011500     RECORDING MODE IS F.
011600     COPY CFGREC.
011700*   VIAJES REDONDOS COMPLETADOS DURANTE LA CORRIDA.
011800 FD  TRADES-OUT
011900     RECORDING MODE IS F.
012000     COPY TRDREC.
012100*   FOTOS DE EQUIDAD DIARIA (PARA EL CALCULO DE SHARPE).
012200 FD  EQUITY-OUT
012300     RECORDING MODE IS F.
012400     COPY EQTREC.
012500*   REPORTE IMPRESO DE RESULTADOS DE LA CORRIDA.
012600 FD  REPORT-OUT
012700     RECORDING MODE IS F.
012800 01  REG-REPORTE                     PIC X(132).
012900
013000 WORKING-STORAGE SECTION.
013100******************************************************************
013200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013300******************************************************************
013400 01  WKS-FS-STATUS.
013500     02  FS-BARSIN                 PIC 9(02) VALUE ZEROES.
013600     02  FSE-BARSIN.
013700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
013800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
013900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
014000     02  FS-CONFIG                 PIC 9(02) VALUE ZEROES.
014100     02  FSE-CONFIG.
014200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
014300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
014400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
014500     02  FS-TRADES                 PIC 9(02) VALUE ZEROES.
014600     02  FSE-TRADES.
014700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
014800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
014900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
015000     02  FS-EQUITY                 PIC 9(02) VALUE ZEROES.
015100     02  FSE-EQUITY.
015200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
015300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
015400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
015500     02  FS-REPORT                 PIC 9(02) VALUE ZEROES.
015600     02  FSE-REPORT.
015700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
015800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
015900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
016000     02  PROGRAMA                  PIC X(08) VALUE 'BTRUNNER'.
016100     02  ARCHIVO                   PIC X(08) VALUE SPACES.
016200     02  ACCION                    PIC X(10) VALUE SPACES.
016300     02  LLAVE                     PIC X(32) VALUE SPACES.
016400******************************************************************
016500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
016600******************************************************************
016700 01  WKS-VARIABLES-TRABAJO.
016800     02  WKS-FIN-BARSIN               PIC 9(01) COMP VALUE 0.
016900         88  FIN-BARSIN                        VALUE 1.
017000     02  WKS-CONFIG-EOF               PIC 9(01) COMP VALUE 0.
017100         88  CONFIG-SIN-DATOS                  VALUE 1.
017200     02  WKS-PRIMERA-BARRA-SW         PIC X(01) VALUE 'S'.
017300         88  WKS-PRIMERA-BARRA                 VALUE 'S'.
017400     02  WKS-CANDLE-EMITTED-SW        PIC X(01) VALUE 'N'.
017500         88  WKS-CANDLE-EMITTED                VALUE 'S'.
017600     02  WKS-BAR-ACEPTADA-SW          PIC X(01) VALUE 'S'.
017700         88  WKS-BAR-ACEPTADA                  VALUE 'S'.
017800     02  WKS-FECHA-ACTUAL             PIC 9(08) VALUE ZEROES.
017900     02  WKS-I                        PIC 9(03) COMP VALUE 0.
018000     02  WKS-SYM-POS                  PIC 9(02) COMP VALUE 0.
018100     02  WKS-CFGVL-RC                 PIC 9(02) COMP VALUE 0.
018200     02  WKS-CFGVL-REASON             PIC X(40) VALUE SPACES.
018300     02  WKS-CBRK-PAUSED              PIC X(01) VALUE 'N'.
018400         88  WKS-CBRK-EN-PAUSA                 VALUE 'S'.
018500     02  WKS-CASH                     PIC S9(11)V99 VALUE ZEROES.
018600     02  WKS-EQUITY                   PIC S9(11)V99 VALUE ZEROES.
018700     02  WKS-EXIT-PRICE               PIC 9(7)V9(4) VALUE ZEROES.
018800     02  WKS-EXIT-DATE                PIC 9(08) VALUE ZEROES.
018900     02  WKS-EXIT-TIME                PIC 9(04) VALUE ZEROES.
019000     02  WKS-STOP-BUFFER              PIC 9(7)V9(4) VALUE ZEROES.
019100     02  WKS-STOP-BUFFER-A            PIC 9(7)V9(4) VALUE ZEROES.
019200     02  WKS-STOP-BUFFER-B            PIC 9(7)V9(4) VALUE ZEROES.
019300     02  WKS-NEW-STATE                PIC 9(02) COMP VALUE 0.
019400     02  WKS-VALID-TRANS              PIC X(01) VALUE 'N'.
019500         88  WKS-TRANS-VALIDA                  VALUE 'S'.
019600     02  WKS-CB-BODY-PCT              PIC 9(3)V9(4) VALUE ZEROES.
019700     02  WKS-CB-RANGE                 PIC 9(7)V9(4) VALUE ZEROES.
019800     02  WKS-CB-BODY                  PIC 9(7)V9(4) VALUE ZEROES.
019900     02  WKS-CB-STRONG-SW             PIC X(01) VALUE 'N'.
020000         88  WKS-CB-ES-FUERTE                  VALUE 'S'.
020100     02  WKS-CB-DOJI-SW               PIC X(01) VALUE 'N'.
020200         88  WKS-CB-ES-DOJI                     VALUE 'S'.
020300     02  WKS-CB-GREEN-SW              PIC X(01) VALUE 'N'.
020400         88  WKS-CB-ES-VERDE                    VALUE 'S'.
020500     02  WKS-SIZER-QTY                PIC 9(7) COMP VALUE 0.
020600     02  WKS-SIZER-REASON             PIC X(30) VALUE SPACES.
020700     02  WKS-TR-DURATION              PIC 9(7) COMP VALUE 0.
020800     02  WKS-TR-PNL                   PIC S9(9)V99 VALUE ZEROES.
020900     02  WKS-TR-PNL-PCT               PIC S9(3)V9(4) VALUE ZEROES.
021000     02  WKS-MT-ABS-LOSS               PIC S9(11)V99 VALUE ZEROES.
021100******************************************************************
021200*      REDEFINES DE FECHA (DESGLOSE ANIO/MES/DIA PARA REPORTE)   *
021300******************************************************************
021400 01  WKS-FECHA-TRABAJO                PIC 9(08) VALUE ZEROES.
021500 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
021600     02  WKS-FT-ANIO                  PIC 9(04).
021700     02  WKS-FT-MES                   PIC 9(02).
021800     02  WKS-FT-DIA                   PIC 9(02).
021900******************************************************************
022000*      REDEFINES DE HORA (DESGLOSE HH/MM PARA DURACION Y VENTANA)*
022100******************************************************************
022200 01  WKS-HHMM-TRABAJO                 PIC 9(04) VALUE ZEROES.
022300 01  WKS-HHMM-TRABAJO-R REDEFINES WKS-HHMM-TRABAJO.
022400     02  WKS-HH                       PIC 9(02).
022500     02  WKS-MM                       PIC 9(02).
022600 01  WKS-MINUTOS-DESDE-APERTURA       PIC 9(04) COMP VALUE 0.
022700 01  WKS-VENTANA-MINUTOS              PIC 9(04) COMP VALUE 0.
022800 01  WKS-MINUTOS-ENTRADA              PIC 9(05) COMP VALUE 0.
022900 01  WKS-MINUTOS-SALIDA               PIC 9(05) COMP VALUE 0.
023000******************************************************************
023100*      AREA DE IMPRESION Y SUS REDEFINES POR TIPO DE RENGLON     *
023200******************************************************************
023300 01  WKS-RENGLON                      PIC X(132) VALUE SPACES.
023400 01  WKS-RENGLON-TITULO REDEFINES WKS-RENGLON.
023500     02  WRT-FILLER-1                 PIC X(10).
023600     02  WRT-TITULO                   PIC X(40).
023700     02  FILLER                       PIC X(82).
023800 01  WKS-RENGLON-ENCABEZADO REDEFINES WKS-RENGLON.
023900     02  WRE-SIMBOLO                  PIC X(08).
024000     02  WRE-CANT                     PIC X(08).
024100     02  WRE-ENTRADA                  PIC X(16).
024200     02  WRE-SALIDA                   PIC X(16).
024300     02  WRE-GANANCIA                 PIC X(14).
024400     02  WRE-DURACION                 PIC X(10).
024500     02  FILLER                       PIC X(60).
024600 01  WKS-RENGLON-DETALLE REDEFINES WKS-RENGLON.
024700     02  WRD-SIMBOLO                  PIC X(08).
024800     02  WRD-CANT                     PIC Z,ZZZ,ZZ9.
024900     02  FILLER                       PIC X(01).
025000     02  WRD-PR-ENTRADA               PIC ZZZ,ZZ9.9999.
025100     02  FILLER                       PIC X(01).
025200     02  WRD-F-ENTRADA                PIC 9(8)/9(4).
025300     02  FILLER                       PIC X(02).
025400     02  WRD-PR-SALIDA                PIC ZZZ,ZZ9.9999.
025500     02  FILLER                       PIC X(01).
025600     02  WRD-F-SALIDA                 PIC 9(8)/9(4).
025700     02  FILLER                       PIC X(02).
025800     02  WRD-GANANCIA                 PIC -ZZZ,ZZ9.99.
025900     02  FILLER                       PIC X(02).
026000     02  WRD-DURACION                 PIC ZZZ,ZZ9.
026100     02  FILLER                       PIC X(41).
026200 01  WKS-RENGLON-DIA REDEFINES WKS-RENGLON.
026300     02  WRDI-FILLER-1                PIC X(04).
026400     02  WRDI-LEYENDA                 PIC X(20).
026500     02  WRDI-FECHA                   PIC 9(8)/9(4).
026600     02  FILLER                       PIC X(02).
026700     02  WRDI-CANT-OPS                PIC ZZ9.
026800     02  FILLER                       PIC X(06).
026900     02  WRDI-EQUIDAD                 PIC -Z,ZZZ,ZZZ,ZZ9.99.
027000     02  FILLER                       PIC X(72).
027100 01  WKS-RENGLON-METRICA REDEFINES WKS-RENGLON.
027200     02  WRM-ETIQUETA                 PIC X(40).
027300     02  WRM-VALOR                    PIC -Z,ZZZ,ZZZ,ZZ9.9999.
027400     02  FILLER                       PIC X(72).
027450******************************************************************
027460*      QUIEBRE DE CONTROL DEL REPORTE DE OPERACIONES POR DIA     *
027470******************************************************************
027480 01  WKS-REPORTE-CONTROL.
027490     02  WKS-RC-FECHA-ANT             PIC 9(8)      VALUE ZERO.
027500     02  WKS-RC-CONTADOR              PIC 999 COMP  VALUE ZERO.
027510     02  WKS-RC-EQUIDAD-DIA           PIC S9(11)V99 VALUE ZERO.
027520     02  FILLER                       PIC X(10)     VALUE SPACES.
027530******************************************************************
027600*      ACUMULADORES PARA EL CALCULO DE METRICAS (MT-*)           *
027700******************************************************************
027800 01  WKS-METRICAS-ACUM.
027900     02  WKS-MT-TOTAL-TRADES          PIC 9(05) COMP VALUE 0.
028000     02  WKS-MT-WINNING-TRADES        PIC 9(05) COMP VALUE 0.
028100     02  WKS-MT-LOSING-TRADES         PIC 9(05) COMP VALUE 0.
028200     02  WKS-MT-SUM-DURATION          PIC 9(09) COMP VALUE 0.
028300     02  WKS-MT-GROSS-PROFIT          PIC S9(11)V99 VALUE ZEROES.
028400     02  WKS-MT-GROSS-LOSS            PIC S9(11)V99 VALUE ZEROES.
028500     02  WKS-MT-SUM-WIN-PNL           PIC S9(11)V99 VALUE ZEROES.
028600     02  WKS-MT-SUM-LOSS-PNL          PIC S9(11)V99 VALUE ZEROES.
028700     02  WKS-MT-LARGEST-WIN           PIC S9(9)V99 VALUE ZEROES.
028800     02  WKS-MT-LARGEST-LOSS          PIC S9(9)V99 VALUE ZEROES.
028900     02  WKS-MT-TOTAL-PNL             PIC S9(11)V99 VALUE ZEROES.
029000     02  WKS-PEAK-EQUITY              PIC S9(11)V99 VALUE ZEROES.
029100     02  WKS-MAX-DRAWDOWN             PIC 9V9(4)    VALUE ZEROES.
029200******************************************************************
029300*      TABLA DE EQUIDAD DIARIA (PARA EL CALCULO DE SHARPE)       *
029400******************************************************************
029500 01  WKS-DAILY-EQUITY-TABLA.
029600     02  WKS-DE-COUNT                 PIC 9(03) COMP VALUE 0.
029700     02  WKS-DE-ENTRY OCCURS 366 TIMES
029800                      INDEXED BY WKS-DE-IX.
029900         04  WKS-DE-FECHA             PIC 9(08).
030000         04  WKS-DE-EQUIDAD           PIC S9(11)V99.
030100 01  WKS-RETORNOS-TABLA.
030200     02  WKS-RET-ENTRY OCCURS 366 TIMES
030300                      INDEXED BY WKS-RET-IX
030400                      PIC S9(3)V9(6).
030500 01  WKS-SHARPE-CAMPOS.
030600     02  WKS-SH-SUMA                  PIC S9(5)V9(6) VALUE ZEROES.
030700     02  WKS-SH-MEDIA                 PIC S9(3)V9(6) VALUE ZEROES.
030800     02  WKS-SH-SUMA-DESV             PIC S9(7)V9(6) VALUE ZEROES.
030900     02  WKS-SH-VARIANZA              PIC S9(5)V9(6) VALUE ZEROES.
031000     02  WKS-SH-DESVIACION            PIC S9(3)V9(6) VALUE ZEROES.
031100     02  WKS-SH-VPREVIA               PIC S9(11)V99  VALUE ZEROES.
031200     02  WKS-SH-DIF                   PIC S9(3)V9(6) VALUE ZEROES.
031300 01  WKS-SQRT-CAMPOS.
031400     02  WKS-SQRT-ENTRADA             PIC S9(9)V9(6) VALUE ZEROES.
031500     02  WKS-SQRT-RESULTADO           PIC S9(9)V9(6) VALUE ZEROES.
031600     02  WKS-SQRT-X                   PIC S9(9)V9(6) VALUE ZEROES.
031700     02  WKS-SQRT-TEMP                PIC S9(9)V9(6) VALUE ZEROES.
031800     02  WKS-SQRT-VECES               PIC 9(02) COMP VALUE 0.
031900 01  CT-RAIZ-252                      PIC 9V9(6) VALUE 15.874508.
032000******************************************************************
032100*              CONSTANTES DE CODIGO DE ESTADO DE ORDEN           *
032200******************************************************************
032300 01  CT-EO-PENDIENTE-ENVIO           PIC 9(02) COMP VALUE 1.
032400 01  CT-EO-ENVIADA                   PIC 9(02) COMP VALUE 2.
032500 01  CT-EO-ACEPTADA                  PIC 9(02) COMP VALUE 3.
032600 01  CT-EO-LLENA                     PIC 9(02) COMP VALUE 5.
032700 01  CT-EO-CANCELADA                 PIC 9(02) COMP VALUE 6.
032800 01  CT-EO-EXPIRADA                  PIC 9(02) COMP VALUE 7.
032900******************************************************************
033000*      CAMPOS DE ENLACE PARA LOS SUBPROGRAMAS DE REGLAS PURAS    *
033100******************************************************************
033200 01  LK-CBRK-FUNCION                 PIC X(06) VALUE SPACES.
033300 01  LK-CBRK-VALOR                   PIC S9(11)V99 VALUE ZEROES.
033400
033600 COPY BTSYMTB.
033700
033800 PROCEDURE DIVISION.
033900******************************************************************
034000*               S E C C I O N    P R I N C I P A L               *
034100******************************************************************
034200 0000-MAIN.
034300     PERFORM 1000-INITIALIZE THRU 1000-EXIT
034400     PERFORM 2000-PROCESS-BAR THRU 2000-EXIT
034500             UNTIL FIN-BARSIN
034600     PERFORM 6000-FIN-CORRIDA THRU 6000-EXIT
034700     PERFORM 9000-METRICS-MAIN THRU 9000-EXIT
034800     PERFORM 8000-REPORT-MAIN THRU 8000-EXIT
034900     PERFORM 9999-WRAP-UP THRU 9999-EXIT
035000     STOP RUN.
035100 0000-EXIT. EXIT.
035200
035300******************************************************************
035400*                     I N I C I A L I Z A C I O N                *
035500******************************************************************
035600 1000-INITIALIZE.
035700     PERFORM 1050-ABRIR-ENTRADA THRU 1050-EXIT
035800     PERFORM 1100-READ-CONFIG THRU 1100-EXIT
035900     PERFORM 1200-INIT-TABLES THRU 1200-EXIT
036000     PERFORM 1300-ABRIR-SALIDA THRU 1300-EXIT
036100     MOVE CF-INITIAL-CAPITAL TO WKS-CASH
036200     MOVE CF-INITIAL-CAPITAL TO WKS-PEAK-EQUITY
036300     PERFORM 1900-READ-BAR THRU 1900-EXIT.
036400 1000-EXIT. EXIT.
036500
036600 1050-ABRIR-ENTRADA.
036700     OPEN INPUT BARS-IN
036800     IF FS-BARSIN NOT EQUAL 0
036900        MOVE 'OPEN'    TO ACCION
037000        MOVE 'BARSIN'  TO ARCHIVO
037100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037200                              FS-BARSIN, FSE-BARSIN
037300        DISPLAY '*** NO SE PUDO ABRIR BARS-IN, ESTADO: ' FS-BARSIN
037400                UPON CONSOLE
037500        MOVE 16 TO RETURN-CODE
037600        STOP RUN
037700     END-IF
037800     OPEN INPUT CONFIG-IN.
037900 1050-EXIT. EXIT.
038000
038100 1300-ABRIR-SALIDA.
038200     OPEN OUTPUT TRADES-OUT EQUITY-OUT REPORT-OUT.
038300 1300-EXIT. EXIT.
038400
038500******************************************************************
038600*                L E C T U R A   D E   P A R A M E T R O S       *
038700******************************************************************
038800 1100-READ-CONFIG.
038900     READ CONFIG-IN
039000        AT END SET CONFIG-SIN-DATOS TO TRUE
039100     END-READ
039200     IF CONFIG-SIN-DATOS
039300        PERFORM 1150-DEFAULT-CONFIG THRU 1150-EXIT
039400     END-IF
039500     CALL 'BTCFGVL0' USING CF-CONFIG-RECORD, WKS-CFGVL-RC,
039600                           WKS-CFGVL-REASON
039700     IF WKS-CFGVL-RC NOT = ZERO
039800        DISPLAY '*** CONFIGURACION DE CORRIDA INVALIDA ***'
039900                UPON CONSOLE
040000        DISPLAY '    MOTIVO: ' WKS-CFGVL-REASON UPON CONSOLE
040100        MOVE 16 TO RETURN-CODE
040200        CLOSE BARS-IN CONFIG-IN
040300        STOP RUN
040400     END-IF.
040500 1100-EXIT. EXIT.
040600
040700 1150-DEFAULT-CONFIG.
040800     MOVE 'CORRIDA POR DEFECTO'      TO CF-RUN-TITLE
040900     MOVE 25000.00                   TO CF-INITIAL-CAPITAL
041000     MOVE 0.0100                     TO CF-SLIPPAGE-PER-SHARE
041100     MOVE 2                          TO CF-CANDLE-INTERVAL-MIN
041200     MOVE 20                         TO CF-SMA-FAST
041300     MOVE 200                        TO CF-SMA-SLOW
041400     MOVE 2.0000                     TO CF-TIGHTNESS-PCT
041500     MOVE 50.0000                    TO CF-STRONG-BODY-PCT
041600     MOVE 10.0000                    TO CF-DOJI-PCT
041700     MOVE 0.10                       TO CF-STOP-BUFFER-PCT
041800     MOVE 0.02                       TO CF-STOP-BUFFER-MIN
041900     MOVE 1                          TO CF-BUY-STOP-EXPIRY-CANDLES
042000     MOVE 3                          TO CF-MAX-RUN-CANDLES
042100     MOVE 0.0100                     TO CF-MAX-RISK-PER-TRADE-PCT
042200     MOVE 500.00                     TO CF-MAX-RISK-PER-TRADE-ABS
042300     MOVE 0.0500                     TO CF-MAX-POSITION-PCT
042400     MOVE 0.0300                     TO CF-MAX-DAILY-LOSS-PCT
042500     MOVE 5                          TO CF-MAX-OPEN-POSITIONS
042600     MOVE 3                          TO CF-CONSECUTIVE-LOSS-PAUSE
042700     MOVE ZEROES                     TO CF-DATE-FROM
042800     MOVE 99999999                   TO CF-DATE-TO
042900     MOVE ZEROES                     TO CF-SYMBOL-COUNT.
043000 1150-EXIT. EXIT.
043100
043200 1200-INIT-TABLES.
043300     INITIALIZE BT-SYMBOL-TABLE
043400     MOVE ZEROES TO BT-SYM-COUNT
043500     IF CF-SYMBOL-COUNT > ZERO
043600        MOVE CF-SYMBOL-COUNT TO BT-SYM-COUNT
043700        PERFORM 1210-COPY-SYMBOL-ENTRY THRU 1210-EXIT
043800                VARYING WKS-I FROM 1 BY 1
043900                UNTIL WKS-I > CF-SYMBOL-COUNT
044000     END-IF
044100     MOVE ZEROES TO WKS-DE-COUNT
044200     MOVE ZEROES TO WKS-MT-TOTAL-TRADES WKS-MT-WINNING-TRADES
044300                     WKS-MT-LOSING-TRADES WKS-MT-SUM-DURATION
044400     MOVE ZEROES TO WKS-MT-GROSS-PROFIT WKS-MT-GROSS-LOSS
044500                     WKS-MT-SUM-WIN-PNL WKS-MT-SUM-LOSS-PNL
044600                     WKS-MT-LARGEST-WIN WKS-MT-LARGEST-LOSS
044700                     WKS-MT-TOTAL-PNL WKS-MAX-DRAWDOWN.
044800 1200-EXIT. EXIT.
044900
045000 1210-COPY-SYMBOL-ENTRY.
045100     MOVE CF-SYMBOL-ENTRY (WKS-I) TO BT-SYM-CODE (WKS-I).
045200 1210-EXIT. EXIT.
045300
045400******************************************************************
045500*                    L E C T U R A   D E   B A R R A S           *
045600******************************************************************
045700 1900-READ-BAR.
045800     READ BARS-IN
045900        AT END SET FIN-BARSIN TO TRUE
046000     END-READ.
046100 1900-EXIT. EXIT.
046200
046300******************************************************************
046400*          P R O C E S O   D E   C A D A   B A R R A             *
046500******************************************************************
046600 2000-PROCESS-BAR.
046700     PERFORM 2050-FIND-OR-ADD-SYMBOL THRU 2050-EXIT
046800     IF WKS-SYM-POS = ZERO
046900        PERFORM 1900-READ-BAR THRU 1900-EXIT
047000        GO TO 2000-EXIT
047100     END-IF
047200     PERFORM 2100-DAY-CONTROL-BREAK THRU 2100-EXIT
047300     PERFORM 2300-RECORD-LAST-BAR THRU 2300-EXIT
047400     MOVE 'N' TO BT-SYM-ENTRY-FILLED-BAR (WKS-SYM-POS)
047500     PERFORM 3000-FILL-CHECK-SYMBOL THRU 3000-EXIT
047600     PERFORM 3400-UPDATE-MARKET-VALUE THRU 3400-EXIT
047700     MOVE 'N' TO WKS-CANDLE-EMITTED-SW
047800     PERFORM 4000-CANDLE-PUSH-BAR THRU 4000-EXIT
047900     IF WKS-CANDLE-EMITTED
048000        PERFORM 4200-CANDLE-COMPLETE THRU 4200-EXIT
048100     END-IF
048200     PERFORM 1900-READ-BAR THRU 1900-EXIT.
048300 2000-EXIT. EXIT.
048400
048500******************************************************************
048600*      LOCALIZA EL SIMBOLO DE LA BARRA EN LA TABLA DE TRABAJO,   *
048700*      O LO AGREGA SI LA CORRIDA ES EN MODO DINAMICO (SIN LISTA) *
048800******************************************************************
048900 2050-FIND-OR-ADD-SYMBOL.
049000     MOVE ZEROES TO WKS-SYM-POS
049100     PERFORM 2060-SEARCH-SYMBOL THRU 2060-EXIT
049200             VARYING WKS-I FROM 1 BY 1
049300             UNTIL WKS-I > BT-SYM-COUNT
049400     IF WKS-SYM-POS = ZERO AND CF-SYMBOL-COUNT = ZERO
049500        IF BT-SYM-COUNT < 10
049600           ADD 1 TO BT-SYM-COUNT
049700           MOVE BAR-SYMBOL TO BT-SYM-CODE (BT-SYM-COUNT)
049800           MOVE BT-SYM-COUNT TO WKS-SYM-POS
049900        ELSE
050000           DISPLAY '*** TABLA DE SIMBOLOS LLENA, SE DESCARTA: '
050100                   BAR-SYMBOL UPON CONSOLE
050200        END-IF
050300     END-IF.
050400 2050-EXIT. EXIT.
050500
050600 2060-SEARCH-SYMBOL.
050700     IF BT-SYM-CODE (WKS-I) = BAR-SYMBOL
050800        MOVE WKS-I TO WKS-SYM-POS
050900     END-IF.
051000 2060-EXIT. EXIT.
051100
051200******************************************************************
051300*      QUIEBRE DE CONTROL POR CAMBIO DE DIA (PASO A DEL FLUJO)   *
051400******************************************************************
051500 2100-DAY-CONTROL-BREAK.
051600     IF WKS-PRIMERA-BARRA
051700        MOVE BAR-DATE TO WKS-FECHA-ACTUAL
051800        PERFORM 3900-COMPUTE-EQUITY THRU 3900-EXIT
051900        MOVE 'RESET '  TO LK-CBRK-FUNCION
052000        MOVE WKS-EQUITY TO LK-CBRK-VALOR
052100        CALL 'BTCBRK00' USING LK-CBRK-FUNCION, LK-CBRK-VALOR,
052200                              CF-MAX-DAILY-LOSS-PCT,
052300                              CF-CONSECUTIVE-LOSS-PAUSE,
052400                              WKS-CBRK-PAUSED
052500        MOVE 'N' TO WKS-PRIMERA-BARRA-SW
052600     ELSE
052700        IF BAR-DATE NOT = WKS-FECHA-ACTUAL
052800           PERFORM 5000-DAY-CLOSE THRU 5000-EXIT
052900           MOVE BAR-DATE TO WKS-FECHA-ACTUAL
053000           PERFORM 3900-COMPUTE-EQUITY THRU 3900-EXIT
053100           MOVE 'RESET '  TO LK-CBRK-FUNCION
053200           MOVE WKS-EQUITY TO LK-CBRK-VALOR
053300           CALL 'BTCBRK00' USING LK-CBRK-FUNCION, LK-CBRK-VALOR,
053400                                 CF-MAX-DAILY-LOSS-PCT,
053500                                 CF-CONSECUTIVE-LOSS-PAUSE,
053600                                 WKS-CBRK-PAUSED
053700        END-IF
053800     END-IF.
053900 2100-EXIT. EXIT.
054000
054100 2300-RECORD-LAST-BAR.
054200     MOVE BAR-DATE   TO BT-LB-DATE   (WKS-SYM-POS)
054300     MOVE BAR-TIME   TO BT-LB-TIME   (WKS-SYM-POS)
054400     MOVE BAR-OPEN   TO BT-LB-OPEN   (WKS-SYM-POS)
054500     MOVE BAR-HIGH   TO BT-LB-HIGH   (WKS-SYM-POS)
054600     MOVE BAR-LOW    TO BT-LB-LOW    (WKS-SYM-POS)
054700     MOVE BAR-CLOSE  TO BT-LB-CLOSE  (WKS-SYM-POS)
054800     MOVE BAR-VOLUME TO BT-LB-VOLUME (WKS-SYM-POS)
054900     SET BT-HAS-LAST-BAR (WKS-SYM-POS) TO TRUE.
055000 2300-EXIT. EXIT.
055100
055200******************************************************************
055300*      SIMULADOR DE LLENADO DE ORDENES (PASO C DEL FLUJO)        *
055400*      ORDEN DE PRIORIDAD: STOP DE PERDIDA, ENTRADA, SALIDA      *
055500******************************************************************
055600 3000-FILL-CHECK-SYMBOL.
055700     PERFORM 3100-CHECK-STOP-LOSS  THRU 3100-EXIT
055800     PERFORM 3200-CHECK-BUY-STOP   THRU 3200-EXIT
055900     PERFORM 3300-CHECK-MARKET-EXIT THRU 3300-EXIT.
056000 3000-EXIT. EXIT.
056100
056200 3100-CHECK-STOP-LOSS.
056300     IF BT-ORD-STOP-STATUS (WKS-SYM-POS) = CT-EO-ACEPTADA
056400        AND NOT BT-ENTRY-FILLED-THIS-BAR (WKS-SYM-POS)
056500        IF BAR-LOW <= BT-ORD-STOP-PRICE (WKS-SYM-POS)
056600           IF BAR-OPEN < BT-ORD-STOP-PRICE (WKS-SYM-POS)
056700              MOVE BAR-OPEN TO WKS-EXIT-PRICE
056800           ELSE
056900              MOVE BT-ORD-STOP-PRICE (WKS-SYM-POS) TO
057000                   WKS-EXIT-PRICE
057100           END-IF
057200           SUBTRACT CF-SLIPPAGE-PER-SHARE FROM WKS-EXIT-PRICE
057300           IF WKS-EXIT-PRICE < BAR-LOW
057400              MOVE BAR-LOW TO WKS-EXIT-PRICE
057500           END-IF
057600           IF WKS-EXIT-PRICE < 0.01
057700              MOVE 0.01 TO WKS-EXIT-PRICE
057800           END-IF
057900           MOVE BAR-DATE TO WKS-EXIT-DATE
058000           MOVE BAR-TIME TO WKS-EXIT-TIME
058100           MOVE CT-EO-LLENA TO WKS-NEW-STATE
058200           CALL 'BTOSM000' USING BT-ORD-STOP-STATUS (WKS-SYM-POS),
058300                                 WKS-NEW-STATE, WKS-VALID-TRANS
058400           MOVE ZERO TO BT-ORD-STOP-STATUS (WKS-SYM-POS)
058500           MOVE ZERO TO BT-ORD-EXIT-STATUS (WKS-SYM-POS)
058600           PERFORM 3500-RECORD-EXIT-TRADE THRU 3500-EXIT
058700        END-IF
058800     END-IF.
058900 3100-EXIT. EXIT.
059000
059100 3200-CHECK-BUY-STOP.
059200     IF BT-ORD-ENTRY-STATUS (WKS-SYM-POS) = CT-EO-ACEPTADA
059300        IF BAR-HIGH >= BT-ORD-ENTRY-PRICE (WKS-SYM-POS)
059400           IF BAR-OPEN > BT-ORD-ENTRY-PRICE (WKS-SYM-POS)
059500              MOVE BAR-OPEN TO WKS-EXIT-PRICE
059600           ELSE
059700              MOVE BT-ORD-ENTRY-PRICE (WKS-SYM-POS) TO
059800                   WKS-EXIT-PRICE
059900           END-IF
060000           ADD CF-SLIPPAGE-PER-SHARE TO WKS-EXIT-PRICE
060100           IF WKS-EXIT-PRICE > BAR-HIGH
060200              MOVE BAR-HIGH TO WKS-EXIT-PRICE
060300           END-IF
060400           IF WKS-EXIT-PRICE < 0.01
060500              MOVE 0.01 TO WKS-EXIT-PRICE
060600           END-IF
060700           MOVE CT-EO-LLENA TO WKS-NEW-STATE
060800           CALL 'BTOSM000' USING BT-ORD-ENTRY-STATUS (WKS-SYM-POS)
060900                                 WKS-NEW-STATE, WKS-VALID-TRANS
061000           MOVE ZERO TO BT-ORD-ENTRY-STATUS (WKS-SYM-POS)
061100           SET BT-ENTRY-FILLED-THIS-BAR (WKS-SYM-POS) TO TRUE
061800           PERFORM 3210-OPEN-POSITION THRU 3210-EXIT
061900        END-IF
062000     END-IF.
062100 3200-EXIT. EXIT.
062200
062300 3210-OPEN-POSITION.
062400*--> WKS-SIZER-QTY YA CONTIENE LA CANTIDAD APROBADA POR BTSIZER0
062500     MOVE BAR-HIGH TO WKS-EXIT-PRICE
062600     IF BAR-OPEN > BT-ORD-ENTRY-PRICE (WKS-SYM-POS)
062700        MOVE BAR-OPEN TO WKS-EXIT-PRICE
062800     ELSE
062900        MOVE BT-ORD-ENTRY-PRICE (WKS-SYM-POS) TO WKS-EXIT-PRICE
063000     END-IF
063100     ADD CF-SLIPPAGE-PER-SHARE TO WKS-EXIT-PRICE
063200     IF WKS-EXIT-PRICE > BAR-HIGH
063300        MOVE BAR-HIGH TO WKS-EXIT-PRICE
063400     END-IF
063500     IF WKS-EXIT-PRICE < 0.01
063600        MOVE 0.01 TO WKS-EXIT-PRICE
063700     END-IF
063800     SET BT-POS-OPEN (WKS-SYM-POS) TO TRUE
064100     COMPUTE WKS-CASH = WKS-CASH -
064200             (BT-POS-QTY (WKS-SYM-POS) * WKS-EXIT-PRICE)
064300     MOVE WKS-EXIT-PRICE TO BT-POS-ENTRY-PRICE (WKS-SYM-POS)
064400     MOVE BAR-DATE TO BT-POS-ENTRY-DATE (WKS-SYM-POS)
064500     MOVE BAR-TIME TO BT-POS-ENTRY-TIME (WKS-SYM-POS)
064600     COMPUTE BT-POS-MKT-VALUE (WKS-SYM-POS) =
064700             BT-POS-QTY (WKS-SYM-POS) * WKS-EXIT-PRICE
064800*--> COLOCA EL STOP DE PERDIDA PLANEADO AL MOMENTO DE ARMAR ORDEN
064900     MOVE BT-ORD-ENTRY-STOP-PLAN (WKS-SYM-POS) TO
065000          BT-ORD-STOP-PRICE (WKS-SYM-POS)
065100     MOVE CT-EO-PENDIENTE-ENVIO TO WKS-NEW-STATE
065200     MOVE ZERO TO BT-ORD-STOP-STATUS (WKS-SYM-POS)
065300     CALL 'BTOSM000' USING BT-ORD-STOP-STATUS (WKS-SYM-POS),
065400                           WKS-NEW-STATE, WKS-VALID-TRANS
065500     MOVE CT-EO-PENDIENTE-ENVIO TO BT-ORD-STOP-STATUS
065600                                    (WKS-SYM-POS)
065700     MOVE CT-EO-ENVIADA TO WKS-NEW-STATE
065800     CALL 'BTOSM000' USING BT-ORD-STOP-STATUS (WKS-SYM-POS),
065900                           WKS-NEW-STATE, WKS-VALID-TRANS
066000     MOVE CT-EO-ENVIADA TO BT-ORD-STOP-STATUS (WKS-SYM-POS)
066100     MOVE CT-EO-ACEPTADA TO WKS-NEW-STATE
066200     CALL 'BTOSM000' USING BT-ORD-STOP-STATUS (WKS-SYM-POS),
066300                           WKS-NEW-STATE, WKS-VALID-TRANS
066400     MOVE CT-EO-ACEPTADA TO BT-ORD-STOP-STATUS (WKS-SYM-POS).
066500 3210-EXIT. EXIT.
066600
066700 3300-CHECK-MARKET-EXIT.
066800     IF BT-ORD-EXIT-STATUS (WKS-SYM-POS) = CT-EO-ACEPTADA
066900        MOVE BAR-OPEN TO WKS-EXIT-PRICE
067000        SUBTRACT CF-SLIPPAGE-PER-SHARE FROM WKS-EXIT-PRICE
067100        IF WKS-EXIT-PRICE < BAR-LOW
067200           MOVE BAR-LOW TO WKS-EXIT-PRICE
067300        END-IF
067400        IF WKS-EXIT-PRICE < 0.01
067500           MOVE 0.01 TO WKS-EXIT-PRICE
067600        END-IF
067700        MOVE BAR-DATE TO WKS-EXIT-DATE
067800        MOVE BAR-TIME TO WKS-EXIT-TIME
067900        MOVE CT-EO-LLENA TO WKS-NEW-STATE
068000        CALL 'BTOSM000' USING BT-ORD-EXIT-STATUS (WKS-SYM-POS),
068100                              WKS-NEW-STATE, WKS-VALID-TRANS
068200        MOVE ZERO TO BT-ORD-EXIT-STATUS (WKS-SYM-POS)
068300        MOVE ZERO TO BT-ORD-STOP-STATUS (WKS-SYM-POS)
068400        PERFORM 3500-RECORD-EXIT-TRADE THRU 3500-EXIT
068500     END-IF.
068600 3300-EXIT. EXIT.
068700
068800******************************************************************
068900*      CIERRA LA POSICION, ESCRIBE EL TRADE-RECORD, ALIMENTA     *
069000*      EL CORTACIRCUITO Y REINICIA EL ESTADO DE LA ESTRATEGIA    *
069100******************************************************************
069200 3500-RECORD-EXIT-TRADE.
069500     COMPUTE WKS-CASH = WKS-CASH +
069600             (BT-POS-QTY (WKS-SYM-POS) * WKS-EXIT-PRICE)
069700     CALL 'BTPNL000' USING BT-POS-ENTRY-PRICE (WKS-SYM-POS),
069800                           WKS-EXIT-PRICE,
069900                           BT-POS-QTY (WKS-SYM-POS),
070000                           BT-POS-ENTRY-TIME (WKS-SYM-POS),
070100                           WKS-EXIT-TIME,
070200                           WKS-TR-PNL, WKS-TR-PNL-PCT,
070300                           WKS-TR-DURATION
070400     MOVE BAR-SYMBOL              TO TR-SYMBOL
070500     MOVE 'BUY '                  TO TR-SIDE
070600     MOVE BT-POS-QTY (WKS-SYM-POS) TO TR-QTY
070700     MOVE BT-POS-ENTRY-PRICE (WKS-SYM-POS) TO TR-ENTRY-PRICE
070800     MOVE WKS-EXIT-PRICE          TO TR-EXIT-PRICE
070900     MOVE BT-POS-ENTRY-DATE (WKS-SYM-POS) TO TR-ENTRY-DATE
071000     MOVE BT-POS-ENTRY-TIME (WKS-SYM-POS) TO TR-ENTRY-TIME
071100     MOVE WKS-EXIT-DATE           TO TR-EXIT-DATE
071200     MOVE WKS-EXIT-TIME           TO TR-EXIT-TIME
071300     MOVE WKS-TR-PNL              TO TR-PNL
071400     MOVE WKS-TR-DURATION         TO TR-DURATION-MIN
071500     WRITE TR-TRADE-RECORD
071600     PERFORM 9200-METRICS-ACUMULA THRU 9200-EXIT
071700     MOVE 'RECORD' TO LK-CBRK-FUNCION
071800     MOVE WKS-TR-PNL TO LK-CBRK-VALOR
071900     CALL 'BTCBRK00' USING LK-CBRK-FUNCION, LK-CBRK-VALOR,
072000                           CF-MAX-DAILY-LOSS-PCT,
072100                           CF-CONSECUTIVE-LOSS-PAUSE,
072200                           WKS-CBRK-PAUSED
072300     SET BT-POS-OPEN (WKS-SYM-POS) TO FALSE
072400     MOVE ZEROES TO BT-POS-QTY (WKS-SYM-POS)
072500     MOVE ZEROES TO BT-POS-MKT-VALUE (WKS-SYM-POS)
072600     PERFORM 7400-STRATEGY-RESET THRU 7400-EXIT.
072700 3500-EXIT. EXIT.
072800
072900******************************************************************
073000*      ACTUALIZA EL VALOR DE MERCADO DE LA POSICION (PASO D)     *
073100******************************************************************
073200 3400-UPDATE-MARKET-VALUE.
073300     IF BT-POS-OPEN (WKS-SYM-POS)
073400        COMPUTE BT-POS-MKT-VALUE (WKS-SYM-POS) =
073500                BT-POS-QTY (WKS-SYM-POS) * BAR-CLOSE
073600     END-IF.
073700 3400-EXIT. EXIT.
073800
073900******************************************************************
074000*      EQUIDAD = EFECTIVO + VALOR DE MERCADO DE POSICIONES       *
074100******************************************************************
074200 3900-COMPUTE-EQUITY.
074300     MOVE WKS-CASH TO WKS-EQUITY
074400     PERFORM 3910-ADD-POSITION-VALUE THRU 3910-EXIT
074500             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > BT-SYM-COUNT.
074600 3900-EXIT. EXIT.
074700
074800 3910-ADD-POSITION-VALUE.
074900     IF BT-POS-OPEN (WKS-I)
075000        ADD BT-POS-MKT-VALUE (WKS-I) TO WKS-EQUITY
075100     END-IF.
075200 3910-EXIT. EXIT.
075300******************************************************************
075400*      AGREGADOR DE VELAS (PASO F DEL FLUJO PRINCIPAL)           *
075500******************************************************************
075600 4000-CANDLE-PUSH-BAR.
075700     MOVE 'S' TO WKS-BAR-ACEPTADA-SW
075800     PERFORM 4010-DEDUPE-CHECK THRU 4010-EXIT
075900     IF WKS-BAR-ACEPTADA
076000        PERFORM 4020-HOURS-CHECK THRU 4020-EXIT
076100     END-IF
076200     IF WKS-BAR-ACEPTADA
076300        MOVE BAR-DATE TO BT-SYM-LAST-DATE (WKS-SYM-POS)
076400        MOVE BAR-TIME TO BT-SYM-LAST-TIME (WKS-SYM-POS)
076500        IF CF-CANDLE-INTERVAL-MIN = 1
076600           MOVE BAR-DATE   TO BT-CC-DATE   (WKS-SYM-POS)
076700           MOVE BAR-TIME   TO BT-CC-TIME   (WKS-SYM-POS)
076800           MOVE BAR-OPEN   TO BT-CC-OPEN   (WKS-SYM-POS)
076900           MOVE BAR-HIGH   TO BT-CC-HIGH   (WKS-SYM-POS)
077000           MOVE BAR-LOW    TO BT-CC-LOW    (WKS-SYM-POS)
077100           MOVE BAR-CLOSE  TO BT-CC-CLOSE  (WKS-SYM-POS)
077200           MOVE BAR-VOLUME TO BT-CC-VOLUME (WKS-SYM-POS)
077300           SET WKS-CANDLE-EMITTED TO TRUE
077400        ELSE
077500           PERFORM 4030-WINDOW-START-CALC THRU 4030-EXIT
077600           IF BT-CB-HAS-DATA (WKS-SYM-POS)
077700              AND WKS-VENTANA-MINUTOS NOT =
077800                  BT-CB-WINDOW-TIME (WKS-SYM-POS)
077900              PERFORM 4100-CANDLE-EMIT THRU 4100-EXIT
078000              PERFORM 4040-BUFFER-BAR THRU 4040-EXIT
078100           ELSE
078200              PERFORM 4040-BUFFER-BAR THRU 4040-EXIT
078300              IF BT-CB-COUNT (WKS-SYM-POS) >=
078400                 CF-CANDLE-INTERVAL-MIN
078500                 PERFORM 4100-CANDLE-EMIT THRU 4100-EXIT
078600              END-IF
078700           END-IF
078800        END-IF
078900     END-IF.
079000 4000-EXIT. EXIT.
079100
079200 4010-DEDUPE-CHECK.
079300     IF BAR-DATE < BT-SYM-LAST-DATE (WKS-SYM-POS)
079400        MOVE 'N' TO WKS-BAR-ACEPTADA-SW
079500     ELSE
079600        IF BAR-DATE = BT-SYM-LAST-DATE (WKS-SYM-POS)
079700           AND BAR-TIME <= BT-SYM-LAST-TIME (WKS-SYM-POS)
079800           MOVE 'N' TO WKS-BAR-ACEPTADA-SW
079900        END-IF
080000     END-IF.
080100 4010-EXIT. EXIT.
080200
080300 4020-HOURS-CHECK.
080400     IF BAR-TIME < 0930 OR BAR-TIME >= 1600
080500        MOVE 'N' TO WKS-BAR-ACEPTADA-SW
080600     END-IF.
080700 4020-EXIT. EXIT.
080800
080900 4030-WINDOW-START-CALC.
081000     MOVE BAR-TIME TO WKS-HHMM-TRABAJO
081100     COMPUTE WKS-MINUTOS-DESDE-APERTURA =
081200             (WKS-HH * 60 + WKS-MM) - (9 * 60 + 30)
081300     COMPUTE WKS-VENTANA-MINUTOS =
081400             (WKS-MINUTOS-DESDE-APERTURA /
081500              CF-CANDLE-INTERVAL-MIN) * CF-CANDLE-INTERVAL-MIN
081600     COMPUTE WKS-VENTANA-MINUTOS = WKS-VENTANA-MINUTOS +
081700             (9 * 60 + 30)
081800     COMPUTE WKS-HH = WKS-VENTANA-MINUTOS / 60
081900     COMPUTE WKS-MM = WKS-VENTANA-MINUTOS -
082000             (WKS-HH * 60)
082100     MOVE WKS-HHMM-TRABAJO TO WKS-VENTANA-MINUTOS.
082200 4030-EXIT. EXIT.
082300
082400 4040-BUFFER-BAR.
082500     IF NOT BT-CB-HAS-DATA (WKS-SYM-POS)
082600        SET BT-CB-HAS-DATA (WKS-SYM-POS) TO TRUE
082700        MOVE ZEROES TO BT-CB-COUNT (WKS-SYM-POS)
082800        MOVE BAR-DATE TO BT-CB-WINDOW-DATE (WKS-SYM-POS)
082900        MOVE WKS-VENTANA-MINUTOS TO BT-CB-WINDOW-TIME
083000                                     (WKS-SYM-POS)
083100        MOVE BAR-OPEN TO BT-CB-OPEN (WKS-SYM-POS)
083200        MOVE BAR-HIGH TO BT-CB-HIGH (WKS-SYM-POS)
083300        MOVE BAR-LOW  TO BT-CB-LOW  (WKS-SYM-POS)
083400        MOVE ZEROES TO BT-CB-VOLUME (WKS-SYM-POS)
083500     ELSE
083600        IF BAR-HIGH > BT-CB-HIGH (WKS-SYM-POS)
083700           MOVE BAR-HIGH TO BT-CB-HIGH (WKS-SYM-POS)
083800        END-IF
083900        IF BAR-LOW < BT-CB-LOW (WKS-SYM-POS)
084000           MOVE BAR-LOW TO BT-CB-LOW (WKS-SYM-POS)
084100        END-IF
084200     END-IF
084300     MOVE BAR-CLOSE TO BT-CB-CLOSE (WKS-SYM-POS)
084400     ADD BAR-VOLUME TO BT-CB-VOLUME (WKS-SYM-POS)
084500     ADD 1 TO BT-CB-COUNT (WKS-SYM-POS).
084600 4040-EXIT. EXIT.
084700
084800 4100-CANDLE-EMIT.
084900     MOVE BT-CB-WINDOW-DATE (WKS-SYM-POS) TO
085000          BT-CC-DATE (WKS-SYM-POS)
085100     MOVE BT-CB-WINDOW-TIME (WKS-SYM-POS) TO
085200          BT-CC-TIME (WKS-SYM-POS)
085300     MOVE BT-CB-OPEN   (WKS-SYM-POS) TO BT-CC-OPEN   (WKS-SYM-POS)
085400     MOVE BT-CB-HIGH   (WKS-SYM-POS) TO BT-CC-HIGH   (WKS-SYM-POS)
085500     MOVE BT-CB-LOW    (WKS-SYM-POS) TO BT-CC-LOW    (WKS-SYM-POS)
085600     MOVE BT-CB-CLOSE  (WKS-SYM-POS) TO BT-CC-CLOSE  (WKS-SYM-POS)
085700     MOVE BT-CB-VOLUME (WKS-SYM-POS) TO BT-CC-VOLUME (WKS-SYM-POS)
085900     MOVE 'N' TO BT-CB-ACTIVE (WKS-SYM-POS)
086000     SET WKS-CANDLE-EMITTED TO TRUE.
086100 4100-EXIT. EXIT.
086200
086300 4300-CANDLE-FLUSH.
086400     IF BT-CB-HAS-DATA (WKS-SYM-POS)
086500        PERFORM 4100-CANDLE-EMIT THRU 4100-EXIT
086600        PERFORM 4200-CANDLE-COMPLETE THRU 4200-EXIT
086700     END-IF.
086750 4300-EXIT. EXIT.
086800
086900******************************************************************
087000*      VELA COMPLETA (PASO G): INDICADOR, ESTRATEGIA, EQUIDAD    *
087100******************************************************************
087200 4200-CANDLE-COMPLETE.
087300     PERFORM 4500-INDICATOR-UPDATE THRU 4500-EXIT
087400     PERFORM 7000-STRATEGY-EVALUATE THRU 7000-EXIT
087500     PERFORM 4600-CANDLE-EQUITY-SNAP THRU 4600-EXIT.
087600 4200-EXIT. EXIT.
087700
087800******************************************************************
087900*      CALCULADOR DE INDICADORES: PROMEDIOS MOVILES RAPIDO/LENTO *
088000******************************************************************
088100 4500-INDICATOR-UPDATE.
088200     MOVE BT-IND-SMA-FAST (WKS-SYM-POS) TO
088300          BT-IND-SMA-FAST-PREV (WKS-SYM-POS)
088400     MOVE BT-IND-SMA-SLOW (WKS-SYM-POS) TO
088500          BT-IND-SMA-SLOW-PREV (WKS-SYM-POS)
088600     PERFORM 4510-INDICATOR-UPDATE-FAST THRU 4510-EXIT
088700     PERFORM 4520-INDICATOR-UPDATE-SLOW THRU 4520-EXIT.
088800 4500-EXIT. EXIT.
088900
089000 4510-INDICATOR-UPDATE-FAST.
089100     IF BT-IND-FAST-COUNT (WKS-SYM-POS) >= CF-SMA-FAST
089200        ADD 1 TO BT-IND-FAST-IX (WKS-SYM-POS)
089300        IF BT-IND-FAST-IX (WKS-SYM-POS) > CF-SMA-FAST
089400           MOVE 1 TO BT-IND-FAST-IX (WKS-SYM-POS)
089500        END-IF
089600        SUBTRACT BT-IND-FAST-RING (WKS-SYM-POS
089700                 BT-IND-FAST-IX (WKS-SYM-POS))
089800            FROM BT-IND-FAST-SUM (WKS-SYM-POS)
089900        MOVE BT-CC-CLOSE (WKS-SYM-POS) TO
090000             BT-IND-FAST-RING (WKS-SYM-POS
090100                                BT-IND-FAST-IX (WKS-SYM-POS))
090200        ADD BT-CC-CLOSE (WKS-SYM-POS) TO
090300            BT-IND-FAST-SUM (WKS-SYM-POS)
090400     ELSE
090500        ADD 1 TO BT-IND-FAST-COUNT (WKS-SYM-POS)
090600        MOVE BT-IND-FAST-COUNT (WKS-SYM-POS) TO
090700             BT-IND-FAST-IX (WKS-SYM-POS)
090800        MOVE BT-CC-CLOSE (WKS-SYM-POS) TO
090900             BT-IND-FAST-RING (WKS-SYM-POS
091000                                BT-IND-FAST-IX (WKS-SYM-POS))
091100        ADD BT-CC-CLOSE (WKS-SYM-POS) TO
091200            BT-IND-FAST-SUM (WKS-SYM-POS)
091300     END-IF
091400     IF BT-IND-FAST-COUNT (WKS-SYM-POS) >= CF-SMA-FAST
091500        SET BT-FAST-OK (WKS-SYM-POS) TO TRUE
091600        COMPUTE BT-IND-SMA-FAST (WKS-SYM-POS) ROUNDED =
091700                BT-IND-FAST-SUM (WKS-SYM-POS) / CF-SMA-FAST
091800     END-IF.
091900 4510-EXIT. EXIT.
092000
092100 4520-INDICATOR-UPDATE-SLOW.
092200     IF BT-IND-SLOW-COUNT (WKS-SYM-POS) >= CF-SMA-SLOW
092300        ADD 1 TO BT-IND-SLOW-IX (WKS-SYM-POS)
092400        IF BT-IND-SLOW-IX (WKS-SYM-POS) > CF-SMA-SLOW
092500           MOVE 1 TO BT-IND-SLOW-IX (WKS-SYM-POS)
092600        END-IF
092700        SUBTRACT BT-IND-SLOW-RING (WKS-SYM-POS
092800                 BT-IND-SLOW-IX (WKS-SYM-POS))
092900            FROM BT-IND-SLOW-SUM (WKS-SYM-POS)
093000        MOVE BT-CC-CLOSE (WKS-SYM-POS) TO
093100             BT-IND-SLOW-RING (WKS-SYM-POS
093200                                BT-IND-SLOW-IX (WKS-SYM-POS))
093300        ADD BT-CC-CLOSE (WKS-SYM-POS) TO
093400            BT-IND-SLOW-SUM (WKS-SYM-POS)
093500     ELSE
093600        ADD 1 TO BT-IND-SLOW-COUNT (WKS-SYM-POS)
093700        MOVE BT-IND-SLOW-COUNT (WKS-SYM-POS) TO
093800             BT-IND-SLOW-IX (WKS-SYM-POS)
093900        MOVE BT-CC-CLOSE (WKS-SYM-POS) TO
094000             BT-IND-SLOW-RING (WKS-SYM-POS
094100                                BT-IND-SLOW-IX (WKS-SYM-POS))
094200        ADD BT-CC-CLOSE (WKS-SYM-POS) TO
094300            BT-IND-SLOW-SUM (WKS-SYM-POS)
094400     END-IF
094500     IF BT-IND-SLOW-COUNT (WKS-SYM-POS) >= CF-SMA-SLOW
094600        SET BT-SLOW-OK (WKS-SYM-POS) TO TRUE
094700        COMPUTE BT-IND-SMA-SLOW (WKS-SYM-POS) ROUNDED =
094800                BT-IND-SLOW-SUM (WKS-SYM-POS) / CF-SMA-SLOW
094900     END-IF.
095000 4520-EXIT. EXIT.
095100
095200******************************************************************
095300*      CURVA DE EQUIDAD POR VELA: SOLO SE LLEVA EL MAXIMO        *
095400*      DRAWDOWN CORRIENDO (NO SE ALMACENA CADA PUNTO)            *
095500******************************************************************
095600 4600-CANDLE-EQUITY-SNAP.
095700     PERFORM 3900-COMPUTE-EQUITY THRU 3900-EXIT
095800     IF WKS-EQUITY > WKS-PEAK-EQUITY
095900        MOVE WKS-EQUITY TO WKS-PEAK-EQUITY
096000     END-IF
096100     IF WKS-PEAK-EQUITY > 0
096200        COMPUTE WKS-SH-DIF =
096300                (WKS-PEAK-EQUITY - WKS-EQUITY) / WKS-PEAK-EQUITY
096400        IF WKS-SH-DIF > WKS-MAX-DRAWDOWN
096500           MOVE WKS-SH-DIF TO WKS-MAX-DRAWDOWN
096600        END-IF
096700     END-IF.
096800 4600-EXIT. EXIT.
096900
097000******************************************************************
097100*      CIERRE DE DIA: VACIA VELAS, CIERRA POSICIONES, CANCELA    *
097200*      ORDENES Y REGISTRA LA EQUIDAD DEL DIA QUE TERMINA         *
097300******************************************************************
097400 5000-DAY-CLOSE.
097500     PERFORM 5001-DAY-CLOSE-SYMBOL THRU 5001-EXIT
097600             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > BT-SYM-COUNT
097700     PERFORM 3900-COMPUTE-EQUITY THRU 3900-EXIT
097800     ADD 1 TO WKS-DE-COUNT
097900     MOVE WKS-FECHA-ACTUAL TO WKS-DE-FECHA (WKS-DE-COUNT)
098000     MOVE WKS-EQUITY TO WKS-DE-EQUIDAD (WKS-DE-COUNT)
098100     MOVE WKS-FECHA-ACTUAL TO EQ-DATE
098200     MOVE 0000            TO EQ-TIME
098300     MOVE WKS-EQUITY      TO EQ-EQUITY
098400     WRITE EQ-EQUITY-RECORD.
098500 5000-EXIT. EXIT.
098600
098700 5001-DAY-CLOSE-SYMBOL.
098750     MOVE WKS-I TO WKS-SYM-POS
098800     PERFORM 4300-CANDLE-FLUSH THRU 4300-EXIT
099000     PERFORM 5010-FORCE-CLOSE-SYMBOL THRU 5010-EXIT
099100     PERFORM 5020-CANCEL-ORDERS-SYMBOL THRU 5020-EXIT.
099200 5001-EXIT. EXIT.
099300
099400 5010-FORCE-CLOSE-SYMBOL.
099500     IF BT-POS-OPEN (WKS-SYM-POS)
099600        MOVE BT-LB-CLOSE (WKS-SYM-POS) TO WKS-EXIT-PRICE
099700        SUBTRACT CF-SLIPPAGE-PER-SHARE FROM WKS-EXIT-PRICE
099800        IF WKS-EXIT-PRICE < BT-LB-LOW (WKS-SYM-POS)
099900           MOVE BT-LB-LOW (WKS-SYM-POS) TO WKS-EXIT-PRICE
100000        END-IF
100100        IF WKS-EXIT-PRICE < 0.01
100200           MOVE 0.01 TO WKS-EXIT-PRICE
100300        END-IF
100400        MOVE BT-LB-DATE (WKS-SYM-POS) TO WKS-EXIT-DATE
100500        MOVE BT-LB-TIME (WKS-SYM-POS) TO WKS-EXIT-TIME
100600        MOVE BT-SYM-CODE (WKS-SYM-POS) TO BAR-SYMBOL
100700        PERFORM 3500-RECORD-EXIT-TRADE THRU 3500-EXIT
100800     END-IF.
100900 5010-EXIT. EXIT.
101000
101100 5020-CANCEL-ORDERS-SYMBOL.
101200     IF BT-ORD-ENTRY-STATUS (WKS-SYM-POS) = CT-EO-ACEPTADA
101300        MOVE CT-EO-CANCELADA TO WKS-NEW-STATE
101400        CALL 'BTOSM000' USING BT-ORD-ENTRY-STATUS (WKS-SYM-POS),
101500                              WKS-NEW-STATE, WKS-VALID-TRANS
101600     END-IF
101700     IF BT-ORD-STOP-STATUS (WKS-SYM-POS) = CT-EO-ACEPTADA
101800        MOVE CT-EO-CANCELADA TO WKS-NEW-STATE
101900        CALL 'BTOSM000' USING BT-ORD-STOP-STATUS (WKS-SYM-POS),
102000                              WKS-NEW-STATE, WKS-VALID-TRANS
102100     END-IF
102200     IF BT-ORD-EXIT-STATUS (WKS-SYM-POS) = CT-EO-ACEPTADA
102300        MOVE CT-EO-CANCELADA TO WKS-NEW-STATE
102400        CALL 'BTOSM000' USING BT-ORD-EXIT-STATUS (WKS-SYM-POS),
102500                              WKS-NEW-STATE, WKS-VALID-TRANS
102600     END-IF
102700     MOVE ZEROES TO BT-ORD-ENTRY-STATUS (WKS-SYM-POS)
102800     MOVE ZEROES TO BT-ORD-STOP-STATUS  (WKS-SYM-POS)
102900     MOVE ZEROES TO BT-ORD-EXIT-STATUS  (WKS-SYM-POS)
103000     MOVE ZEROES TO BT-ORD-ENTRY-AGE    (WKS-SYM-POS).
103100 5020-EXIT. EXIT.
103200
103300 6000-FIN-CORRIDA.
103400     PERFORM 5000-DAY-CLOSE THRU 5000-EXIT.
103500 6000-EXIT. EXIT.
103600
103700******************************************************************
103800*      EVALUACION DE LA ESTRATEGIA "VELEZ" POR VELA COMPLETADA   *
103900******************************************************************
104000 7000-STRATEGY-EVALUATE.
104100     PERFORM 7100-STRATEGY-CALC-HELPERS THRU 7100-EXIT
104200     IF BT-POS-OPEN (WKS-SYM-POS)
104300        PERFORM 7010-STRATEGY-MANAGE-OPEN THRU 7010-EXIT
104400     ELSE
104500        IF BT-ORD-ENTRY-STATUS (WKS-SYM-POS) = CT-EO-ACEPTADA
104600           PERFORM 7020-STRATEGY-MANAGE-PENDING THRU 7020-EXIT
104700        ELSE
104800           PERFORM 7030-STRATEGY-MANAGE-FLAT THRU 7030-EXIT
104900        END-IF
105000     END-IF.
105100 7000-EXIT. EXIT.
105200
105300******************************************************************
105400*      DEFINICIONES AUXILIARES DE LA VELA (RANGO, CUERPO, ETC)   *
105500******************************************************************
105600 7100-STRATEGY-CALC-HELPERS.
105700     COMPUTE WKS-CB-RANGE = BT-CC-HIGH (WKS-SYM-POS) -
105800                             BT-CC-LOW  (WKS-SYM-POS)
105900     IF BT-CC-CLOSE (WKS-SYM-POS) >= BT-CC-OPEN (WKS-SYM-POS)
106000        COMPUTE WKS-CB-BODY = BT-CC-CLOSE (WKS-SYM-POS) -
106100                               BT-CC-OPEN  (WKS-SYM-POS)
106200     ELSE
106300        COMPUTE WKS-CB-BODY = BT-CC-OPEN  (WKS-SYM-POS) -
106400                               BT-CC-CLOSE (WKS-SYM-POS)
106500     END-IF
106600     IF WKS-CB-RANGE = ZERO
106700        MOVE ZEROES TO WKS-CB-BODY-PCT
106800     ELSE
106900        COMPUTE WKS-CB-BODY-PCT ROUNDED =
107000                (WKS-CB-BODY / WKS-CB-RANGE) * 100
107100     END-IF
107200     IF WKS-CB-BODY-PCT >= CF-STRONG-BODY-PCT
107300        SET WKS-CB-ES-FUERTE TO TRUE
107400     ELSE
107500        MOVE 'N' TO WKS-CB-STRONG-SW
107600     END-IF
107700     IF WKS-CB-BODY-PCT < CF-DOJI-PCT
107800        SET WKS-CB-ES-DOJI TO TRUE
107900     ELSE
108000        MOVE 'N' TO WKS-CB-DOJI-SW
108100     END-IF
108200     IF BT-CC-CLOSE (WKS-SYM-POS) > BT-CC-OPEN (WKS-SYM-POS)
108300        SET WKS-CB-ES-VERDE TO TRUE
108400     ELSE
108500        MOVE 'N' TO WKS-CB-GREEN-SW
108600     END-IF.
108700 7100-EXIT. EXIT.
108800
108900******************************************************************
109000*      POSICION ABIERTA: ACTUALIZA STOP DE ARRASTRE Y EVALUA     *
109100*      LA SALIDA POR MAXIMO DE VELAS FUERTES CONSECUTIVAS        *
109200******************************************************************
109300 7010-STRATEGY-MANAGE-OPEN.
109400     PERFORM 7200-STRATEGY-TRAIL-UPDATE THRU 7200-EXIT
109500     PERFORM 7300-STRATEGY-SHOULD-EXIT THRU 7300-EXIT
109600     IF WKS-VALID-TRANS AND BT-ORD-EXIT-STATUS (WKS-SYM-POS) = 0
109700        MOVE CT-EO-PENDIENTE-ENVIO TO
109800             BT-ORD-EXIT-STATUS (WKS-SYM-POS)
109900        MOVE CT-EO-ENVIADA TO WKS-NEW-STATE
110000        CALL 'BTOSM000' USING BT-ORD-EXIT-STATUS (WKS-SYM-POS),
110100                              WKS-NEW-STATE, WKS-VALID-TRANS
110200        MOVE CT-EO-ENVIADA TO BT-ORD-EXIT-STATUS (WKS-SYM-POS)
110300        MOVE CT-EO-ACEPTADA TO WKS-NEW-STATE
110400        CALL 'BTOSM000' USING BT-ORD-EXIT-STATUS (WKS-SYM-POS),
110500                              WKS-NEW-STATE, WKS-VALID-TRANS
110600        MOVE CT-EO-ACEPTADA TO BT-ORD-EXIT-STATUS (WKS-SYM-POS)
110700     END-IF.
110800 7010-EXIT. EXIT.
110900
111000******************************************************************
111100*      MAQUINA DE STOP DE ARRASTRE (VELEZ-STRATEGY)              *
111200*      VELA DOJI: NO HAY TRANSICION NI ACTUALIZACION             *
111300******************************************************************
111400 7200-STRATEGY-TRAIL-UPDATE.
111500     MOVE 'N' TO WKS-VALID-TRANS
111600     IF NOT WKS-CB-ES-DOJI
111700        EVALUATE BT-STR-STATE (WKS-SYM-POS)
111800           WHEN 1
111900              IF NOT WKS-CB-ES-VERDE
112000                 SET BT-STR-PULLING-BACK (WKS-SYM-POS) TO TRUE
112100                 MOVE BT-CC-LOW (WKS-SYM-POS) TO
112200                      BT-STR-PULLBACK-LOW (WKS-SYM-POS)
112300                 MOVE ZEROES TO BT-STR-GREEN-COUNT (WKS-SYM-POS)
112400              END-IF
112500           WHEN 2
112600              IF NOT WKS-CB-ES-VERDE
112700                 IF BT-CC-LOW (WKS-SYM-POS) <
112800                    BT-STR-PULLBACK-LOW (WKS-SYM-POS)
112900                    MOVE BT-CC-LOW (WKS-SYM-POS) TO
113000                         BT-STR-PULLBACK-LOW (WKS-SYM-POS)
113100                 END-IF
113200                 MOVE ZEROES TO BT-STR-GREEN-COUNT (WKS-SYM-POS)
113300              ELSE
113400                 ADD 1 TO BT-STR-GREEN-COUNT (WKS-SYM-POS)
113500                 IF BT-STR-GREEN-COUNT (WKS-SYM-POS) >= 2
113600                    SET BT-STR-TRAILING (WKS-SYM-POS) TO TRUE
113700                    MOVE ZEROES TO BT-STR-RUN-COUNT (WKS-SYM-POS)
113800                    MOVE BT-STR-PULLBACK-LOW (WKS-SYM-POS) TO
113900                         BT-ORD-STOP-PRICE (WKS-SYM-POS)
114000                    SET WKS-TRANS-VALIDA TO TRUE
114100                 END-IF
114200              END-IF
114300           WHEN 3
114400              IF NOT WKS-CB-ES-VERDE
114500                 SET BT-STR-WATCHING (WKS-SYM-POS) TO TRUE
114600              END-IF
114700        END-EVALUATE
114800     END-IF.
114900 7200-EXIT. EXIT.
115000
115100******************************************************************
115200*      SALIDA POR RACHA MAXIMA DE VELAS FUERTES (SOLO EN         *
115300*      ESTADO TRAILING; EN CUALQUIER OTRO ESTADO SE REINICIA)    *
115400******************************************************************
115500 7300-STRATEGY-SHOULD-EXIT.
115600     MOVE 'N' TO WKS-VALID-TRANS
115700     IF BT-STR-TRAILING (WKS-SYM-POS)
115800        IF WKS-CB-ES-FUERTE AND NOT WKS-CB-ES-DOJI
115900           ADD 1 TO BT-STR-RUN-COUNT (WKS-SYM-POS)
116000        ELSE
116100           MOVE ZEROES TO BT-STR-RUN-COUNT (WKS-SYM-POS)
116200        END-IF
116300        IF BT-STR-RUN-COUNT (WKS-SYM-POS) >= CF-MAX-RUN-CANDLES
116400           SET WKS-TRANS-VALIDA TO TRUE
116500        END-IF
116600     ELSE
116700        MOVE ZEROES TO BT-STR-RUN-COUNT (WKS-SYM-POS)
116800     END-IF.
116900 7300-EXIT. EXIT.
117000
117100 7400-STRATEGY-RESET.
117200     SET BT-STR-WATCHING (WKS-SYM-POS) TO TRUE
117300     MOVE ZEROES TO BT-STR-PULLBACK-LOW (WKS-SYM-POS)
117400     MOVE ZEROES TO BT-STR-GREEN-COUNT (WKS-SYM-POS)
117500     MOVE ZEROES TO BT-STR-RUN-COUNT (WKS-SYM-POS).
117600 7400-EXIT. EXIT.
117700
117800******************************************************************
117900*      ORDEN DE ENTRADA PENDIENTE: EDAD Y EXPIRACION             *
118000******************************************************************
118100 7020-STRATEGY-MANAGE-PENDING.
118200     ADD 1 TO BT-ORD-ENTRY-AGE (WKS-SYM-POS)
118300     IF BT-ORD-ENTRY-AGE (WKS-SYM-POS) >=
118400        CF-BUY-STOP-EXPIRY-CANDLES
118500        MOVE CT-EO-EXPIRADA TO WKS-NEW-STATE
118600        CALL 'BTOSM000' USING BT-ORD-ENTRY-STATUS (WKS-SYM-POS),
118700                              WKS-NEW-STATE, WKS-VALID-TRANS
118800        MOVE ZEROES TO BT-ORD-ENTRY-STATUS (WKS-SYM-POS)
118900        MOVE ZEROES TO BT-ORD-ENTRY-AGE    (WKS-SYM-POS)
119000     END-IF.
119100 7020-EXIT. EXIT.
119200
119300******************************************************************
119400*      SIMBOLO PLANO: BUSCA SENAL DE ENTRADA LARGA               *
119500******************************************************************
119600 7030-STRATEGY-MANAGE-FLAT.
119700     IF BT-IND-SLOW-COUNT (WKS-SYM-POS) >= CF-SMA-SLOW
119800        IF BT-FAST-OK (WKS-SYM-POS) AND BT-SLOW-OK (WKS-SYM-POS)
119900           PERFORM 7040-STRATEGY-SHOULD-LONG THRU 7040-EXIT
120000           IF WKS-VALID-TRANS
120100              MOVE 'QUERY ' TO LK-CBRK-FUNCION
120200              CALL 'BTCBRK00' USING LK-CBRK-FUNCION,
120300                                    LK-CBRK-VALOR,
120400                                    CF-MAX-DAILY-LOSS-PCT,
120500                                    CF-CONSECUTIVE-LOSS-PAUSE,
120600                                    WKS-CBRK-PAUSED
120700              IF NOT WKS-CBRK-EN-PAUSA
120800                 PERFORM 7050-STRATEGY-COUNT-OPEN THRU 7050-EXIT
120900                 IF WKS-I < CF-MAX-OPEN-POSITIONS
121000                    PERFORM 7500-STRATEGY-SUBMIT-ENTRY
121100                            THRU 7500-EXIT
121200                 END-IF
121300              END-IF
121400           END-IF
121500        END-IF
121600     END-IF.
121700 7030-EXIT. EXIT.
121800
121900 7050-STRATEGY-COUNT-OPEN.
122000     MOVE ZEROES TO WKS-I
122100     PERFORM 7060-COUNT-OPEN-STEP THRU 7060-EXIT
122200             VARYING BT-SYM-IX FROM 1 BY 1
122300             UNTIL BT-SYM-IX > BT-SYM-COUNT.
122400 7050-EXIT. EXIT.
122500
122600 7060-COUNT-OPEN-STEP.
122700     IF BT-POS-OPEN (BT-SYM-IX)
122800        ADD 1 TO WKS-I
122900     END-IF.
123000 7060-EXIT. EXIT.
123100
123200******************************************************************
123300*      REGLA DE SENAL DE ENTRADA LARGA (SHOULD-LONG)             *
123400******************************************************************
123500 7040-STRATEGY-SHOULD-LONG.
123600     MOVE 'N' TO WKS-VALID-TRANS
123700     IF BT-CC-CLOSE (WKS-SYM-POS) NOT = ZERO
123800        IF BT-IND-SMA-FAST (WKS-SYM-POS) >=
123900           BT-IND-SMA-SLOW (WKS-SYM-POS)
124000           COMPUTE WKS-CB-BODY =
124100                   BT-IND-SMA-FAST (WKS-SYM-POS) -
124200                   BT-IND-SMA-SLOW (WKS-SYM-POS)
124300        ELSE
124400           COMPUTE WKS-CB-BODY =
124500                   BT-IND-SMA-SLOW (WKS-SYM-POS) -
124600                   BT-IND-SMA-FAST (WKS-SYM-POS)
124700        END-IF
124800        COMPUTE WKS-CB-BODY-PCT ROUNDED =
124900           (WKS-CB-BODY / BT-CC-CLOSE (WKS-SYM-POS)) * 100
125000        IF WKS-CB-BODY-PCT < CF-TIGHTNESS-PCT
125100           IF (BT-IND-SMA-FAST (WKS-SYM-POS) -
125200               BT-IND-SMA-SLOW (WKS-SYM-POS)) >
125300              (BT-IND-SMA-FAST-PREV (WKS-SYM-POS) -
125400               BT-IND-SMA-SLOW-PREV (WKS-SYM-POS))
125500              IF BT-IND-SMA-FAST (WKS-SYM-POS) >
125600                 BT-IND-SMA-SLOW (WKS-SYM-POS)
125700                 IF WKS-CB-ES-VERDE AND WKS-CB-ES-FUERTE
125800                    SET WKS-TRANS-VALIDA TO TRUE
125900                 END-IF
126000              END-IF
126100           END-IF
126200        END-IF
126300     END-IF.
126400 7040-EXIT. EXIT.
126500
126600******************************************************************
126700*      CALCULA PRECIO DE ENTRADA/STOP, LLAMA AL DIMENSIONADOR    *
126800*      DE POSICION Y ARMA LA ORDEN DE ENTRADA (BUY STOP)         *
126900******************************************************************
127000 7500-STRATEGY-SUBMIT-ENTRY.
127100     MOVE BT-CC-HIGH (WKS-SYM-POS) TO WKS-EXIT-PRICE
127200     COMPUTE WKS-STOP-BUFFER-A ROUNDED =
127300             BT-CC-LOW (WKS-SYM-POS) * CF-STOP-BUFFER-PCT / 100
127400     MOVE CF-STOP-BUFFER-MIN TO WKS-STOP-BUFFER-B
127500     IF WKS-STOP-BUFFER-A > WKS-STOP-BUFFER-B
127600        MOVE WKS-STOP-BUFFER-A TO WKS-STOP-BUFFER
127700     ELSE
127800        MOVE WKS-STOP-BUFFER-B TO WKS-STOP-BUFFER
127900     END-IF
128000     COMPUTE WKS-STOP-BUFFER-A =
128100             BT-CC-LOW (WKS-SYM-POS) - WKS-STOP-BUFFER
128200     PERFORM 3900-COMPUTE-EQUITY THRU 3900-EXIT
128300     CALL 'BTSIZER0' USING WKS-EQUITY, WKS-CASH, WKS-EXIT-PRICE,
128400                           WKS-STOP-BUFFER-A,
128500                           CF-MAX-RISK-PER-TRADE-PCT,
128600                           CF-MAX-RISK-PER-TRADE-ABS,
128700                           CF-MAX-POSITION-PCT,
128800                           WKS-SIZER-QTY, WKS-SIZER-REASON
128900     IF WKS-SIZER-QTY >= 1
129000        MOVE WKS-SIZER-QTY TO BT-POS-QTY (WKS-SYM-POS)
129100        MOVE WKS-EXIT-PRICE TO
129200             BT-ORD-ENTRY-PRICE (WKS-SYM-POS)
129300        MOVE WKS-STOP-BUFFER-A TO
129400             BT-ORD-ENTRY-STOP-PLAN (WKS-SYM-POS)
129500        MOVE ZEROES TO BT-ORD-ENTRY-AGE (WKS-SYM-POS)
129600        MOVE CT-EO-PENDIENTE-ENVIO TO WKS-NEW-STATE
129700        MOVE ZERO TO BT-ORD-ENTRY-STATUS (WKS-SYM-POS)
129800        CALL 'BTOSM000' USING BT-ORD-ENTRY-STATUS (WKS-SYM-POS),
129900                              WKS-NEW-STATE, WKS-VALID-TRANS
130000        MOVE CT-EO-PENDIENTE-ENVIO TO
130100             BT-ORD-ENTRY-STATUS (WKS-SYM-POS)
130200        MOVE CT-EO-ENVIADA TO WKS-NEW-STATE
130300        CALL 'BTOSM000' USING BT-ORD-ENTRY-STATUS (WKS-SYM-POS),
130400                              WKS-NEW-STATE, WKS-VALID-TRANS
130500        MOVE CT-EO-ENVIADA TO BT-ORD-ENTRY-STATUS (WKS-SYM-POS)
130600        MOVE CT-EO-ACEPTADA TO WKS-NEW-STATE
130700        CALL 'BTOSM000' USING BT-ORD-ENTRY-STATUS (WKS-SYM-POS),
130800                              WKS-NEW-STATE, WKS-VALID-TRANS
130900        MOVE CT-EO-ACEPTADA TO BT-ORD-ENTRY-STATUS (WKS-SYM-POS)
131000     END-IF.
131100 7500-EXIT. EXIT.
131200
131300******************************************************************
131400*                 R E P O R T E   D E   R E S U L T A D O S      *
131500******************************************************************
131600 8000-REPORT-MAIN.
131700     PERFORM 8010-REPORT-HEADER  THRU 8010-EXIT
131800     PERFORM 8020-REPORT-TRADES  THRU 8020-EXIT
131900     PERFORM 8030-REPORT-METRICS THRU 8030-EXIT.
132000 8000-EXIT. EXIT.
132100
132200 8010-REPORT-HEADER.
132300     MOVE SPACES TO WKS-RENGLON
132400     MOVE CF-RUN-TITLE TO WRT-TITULO
132500     WRITE REG-REPORTE FROM WKS-RENGLON
132600     MOVE SPACES TO WKS-RENGLON
132700     MOVE CF-DATE-FROM TO WKS-FT-ANIO
132800     WRITE REG-REPORTE FROM WKS-RENGLON
132900     MOVE SPACES TO WKS-RENGLON
133000     MOVE 'SIMBOLO   CANTIDAD   ENTRADA' TO WRE-SIMBOLO
133100     WRITE REG-REPORTE FROM WKS-RENGLON.
133200 8010-EXIT. EXIT.
133300
133400 8020-REPORT-TRADES.
133410     MOVE ZERO TO WKS-RC-FECHA-ANT
133420     MOVE ZERO TO WKS-RC-CONTADOR
133500     CLOSE TRADES-OUT
133600     OPEN INPUT TRADES-OUT
133700     PERFORM 8021-REPORT-READ-TRADE THRU 8021-EXIT
133800     PERFORM 8022-REPORT-PRINT-TRADE THRU 8022-EXIT
133900             UNTIL FS-TRADES = 10
133910     IF WKS-RC-FECHA-ANT NOT = ZERO
133920        PERFORM 8023-REPORT-DIA-BREAK THRU 8023-EXIT
133930     END-IF
134000     CLOSE TRADES-OUT.
134100 8020-EXIT. EXIT.
134200
134300 8021-REPORT-READ-TRADE.
134400     READ TRADES-OUT
134500        AT END MOVE 10 TO FS-TRADES
134600     END-READ.
134700 8021-EXIT. EXIT.
134800
134900 8022-REPORT-PRINT-TRADE.
134910     IF WKS-RC-FECHA-ANT NOT = ZERO AND
134920        TR-EXIT-DATE NOT = WKS-RC-FECHA-ANT
134930        PERFORM 8023-REPORT-DIA-BREAK THRU 8023-EXIT
134940     END-IF
134950     MOVE TR-EXIT-DATE  TO WKS-RC-FECHA-ANT
134960     ADD 1 TO WKS-RC-CONTADOR
135000     MOVE SPACES TO WKS-RENGLON
135100     MOVE TR-SYMBOL      TO WRD-SIMBOLO
135200     MOVE TR-QTY         TO WRD-CANT
135300     MOVE TR-ENTRY-PRICE TO WRD-PR-ENTRADA
135400     MOVE TR-ENTRY-DATE  TO WRD-F-ENTRADA
135500     MOVE TR-EXIT-PRICE  TO WRD-PR-SALIDA
135600     MOVE TR-EXIT-DATE   TO WRD-F-SALIDA
135700     MOVE TR-PNL         TO WRD-GANANCIA
135800     MOVE TR-DURATION-MIN TO WRD-DURACION
135900     WRITE REG-REPORTE FROM WKS-RENGLON
136000     PERFORM 8021-REPORT-READ-TRADE THRU 8021-EXIT.
136010 8022-EXIT. EXIT.
136020
136030******************************************************************
136040*      QUIEBRE DE DIA: CONTEO DE OPERACIONES Y EQUIDAD DE CIERRE *
136050******************************************************************
136060 8023-REPORT-DIA-BREAK.
136070     MOVE ZERO TO WKS-RC-EQUIDAD-DIA
136080     PERFORM 8024-BUSCA-EQUIDAD-DIA THRU 8024-EXIT
136090             VARYING WKS-DE-IX FROM 1 BY 1
136100             UNTIL WKS-DE-IX > WKS-DE-COUNT
136110     MOVE SPACES TO WKS-RENGLON
136120     MOVE 'CIERRE DEL DIA:'    TO WRDI-LEYENDA
136130     MOVE WKS-RC-FECHA-ANT     TO WRDI-FECHA
136140     MOVE WKS-RC-CONTADOR      TO WRDI-CANT-OPS
136150     MOVE WKS-RC-EQUIDAD-DIA   TO WRDI-EQUIDAD
136160     WRITE REG-REPORTE FROM WKS-RENGLON
136170     MOVE ZERO TO WKS-RC-CONTADOR.
136180 8023-EXIT. EXIT.
136190
136200 8024-BUSCA-EQUIDAD-DIA.
136210     IF WKS-DE-FECHA (WKS-DE-IX) = WKS-RC-FECHA-ANT
136220        MOVE WKS-DE-EQUIDAD (WKS-DE-IX) TO WKS-RC-EQUIDAD-DIA
136230     END-IF.
136240 8024-EXIT. EXIT.
136250
136300 8030-REPORT-METRICS.
136400     MOVE SPACES TO WKS-RENGLON
136500     MOVE 'RESULTADOS FINALES DE LA CORRIDA' TO WRM-ETIQUETA
136600     WRITE REG-REPORTE FROM WKS-RENGLON
136700     MOVE SPACES TO WKS-RENGLON
136800     MOVE 'RETORNO TOTAL'      TO WRM-ETIQUETA
136900     MOVE MT-TOTAL-RETURN      TO WRM-VALOR
137000     WRITE REG-REPORTE FROM WKS-RENGLON
137100     MOVE SPACES TO WKS-RENGLON
137200     MOVE 'RETORNO TOTAL %'    TO WRM-ETIQUETA
137300     MOVE MT-TOTAL-RETURN-PCT  TO WRM-VALOR
137400     WRITE REG-REPORTE FROM WKS-RENGLON
137500     MOVE SPACES TO WKS-RENGLON
137600     MOVE 'TOTAL DE OPERACIONES' TO WRM-ETIQUETA
137700     MOVE MT-TOTAL-TRADES         TO WRM-VALOR
137800     WRITE REG-REPORTE FROM WKS-RENGLON
137900     MOVE SPACES TO WKS-RENGLON
138000     MOVE 'OPERACIONES GANADORAS' TO WRM-ETIQUETA
138100     MOVE MT-WINNING-TRADES        TO WRM-VALOR
138200     WRITE REG-REPORTE FROM WKS-RENGLON
138300     MOVE SPACES TO WKS-RENGLON
138400     MOVE 'OPERACIONES PERDEDORAS' TO WRM-ETIQUETA
138500     MOVE MT-LOSING-TRADES          TO WRM-VALOR
138600     WRITE REG-REPORTE FROM WKS-RENGLON
138700     MOVE SPACES TO WKS-RENGLON
138800     MOVE 'PORCENTAJE DE ACIERTO' TO WRM-ETIQUETA
138900     MOVE MT-WIN-RATE               TO WRM-VALOR
139000     WRITE REG-REPORTE FROM WKS-RENGLON
139100     MOVE SPACES TO WKS-RENGLON
139200     MOVE 'FACTOR DE GANANCIA' TO WRM-ETIQUETA
139300     MOVE MT-PROFIT-FACTOR      TO WRM-VALOR
139400     WRITE REG-REPORTE FROM WKS-RENGLON
139500     MOVE SPACES TO WKS-RENGLON
139600     MOVE 'RAZON DE SHARPE'  TO WRM-ETIQUETA
139700     MOVE MT-SHARPE-RATIO     TO WRM-VALOR
139800     WRITE REG-REPORTE FROM WKS-RENGLON
139900     MOVE SPACES TO WKS-RENGLON
140000     MOVE 'CAIDA MAXIMA'     TO WRM-ETIQUETA
140100     MOVE MT-MAX-DRAWDOWN     TO WRM-VALOR
140200     WRITE REG-REPORTE FROM WKS-RENGLON
140300     MOVE SPACES TO WKS-RENGLON
140400     MOVE 'CAIDA MAXIMA %'   TO WRM-ETIQUETA
140500     MOVE MT-MAX-DD-PCT       TO WRM-VALOR
140600     WRITE REG-REPORTE FROM WKS-RENGLON
140700     MOVE SPACES TO WKS-RENGLON
140800     MOVE 'GANANCIA PROMEDIO'  TO WRM-ETIQUETA
140900     MOVE MT-AVG-WIN            TO WRM-VALOR
141000     WRITE REG-REPORTE FROM WKS-RENGLON
141100     MOVE SPACES TO WKS-RENGLON
141200     MOVE 'PERDIDA PROMEDIO'   TO WRM-ETIQUETA
141300     MOVE MT-AVG-LOSS           TO WRM-VALOR
141400     WRITE REG-REPORTE FROM WKS-RENGLON
141500     MOVE SPACES TO WKS-RENGLON
141600     MOVE 'MAYOR GANANCIA'     TO WRM-ETIQUETA
141700     MOVE MT-LARGEST-WIN        TO WRM-VALOR
141800     WRITE REG-REPORTE FROM WKS-RENGLON
141900     MOVE SPACES TO WKS-RENGLON
142000     MOVE 'MAYOR PERDIDA'      TO WRM-ETIQUETA
142100     MOVE MT-LARGEST-LOSS       TO WRM-VALOR
142200     WRITE REG-REPORTE FROM WKS-RENGLON
142300     MOVE SPACES TO WKS-RENGLON
142400     MOVE 'DURACION PROMEDIO (MIN)' TO WRM-ETIQUETA
142500     MOVE MT-AVG-DURATION            TO WRM-VALOR
142600     WRITE REG-REPORTE FROM WKS-RENGLON
142700     MOVE SPACES TO WKS-RENGLON
142800     MOVE 'EQUIDAD FINAL'      TO WRM-ETIQUETA
142900     MOVE MT-FINAL-EQUITY       TO WRM-VALOR
143000     WRITE REG-REPORTE FROM WKS-RENGLON.
143100 8030-EXIT. EXIT.
143200
143300******************************************************************
143400*      CALCULADOR DE METRICAS DE RESULTADO DE LA CORRIDA         *
143500******************************************************************
143600 9000-METRICS-MAIN.
143700     PERFORM 9100-METRICS-BASIC  THRU 9100-EXIT
143800     PERFORM 9800-METRICS-SHARPE THRU 9800-EXIT.
143900 9000-EXIT. EXIT.
144000
144100******************************************************************
144200*      ACUMULA UN TRADE COMPLETADO A LOS TOTALES DE METRICAS     *
144300******************************************************************
144400 9200-METRICS-ACUMULA.
144500     ADD 1 TO WKS-MT-TOTAL-TRADES
144600     ADD WKS-TR-PNL TO WKS-MT-TOTAL-PNL
144700     ADD WKS-TR-DURATION TO WKS-MT-SUM-DURATION
144800     IF WKS-TR-PNL > ZERO
144900        ADD 1 TO WKS-MT-WINNING-TRADES
145000        ADD WKS-TR-PNL TO WKS-MT-GROSS-PROFIT
145100        ADD WKS-TR-PNL TO WKS-MT-SUM-WIN-PNL
145200        IF WKS-TR-PNL > WKS-MT-LARGEST-WIN
145300           MOVE WKS-TR-PNL TO WKS-MT-LARGEST-WIN
145400        END-IF
145500     ELSE
145600        IF WKS-TR-PNL < ZERO
145700           ADD 1 TO WKS-MT-LOSING-TRADES
145800           ADD WKS-TR-PNL TO WKS-MT-GROSS-LOSS
145900           ADD WKS-TR-PNL TO WKS-MT-SUM-LOSS-PNL
146000           IF WKS-TR-PNL < WKS-MT-LARGEST-LOSS
146100              MOVE WKS-TR-PNL TO WKS-MT-LARGEST-LOSS
146200           END-IF
146300        END-IF
146400     END-IF.
146500 9200-EXIT. EXIT.
146600
146700 9100-METRICS-BASIC.
146800     MOVE WKS-MT-TOTAL-PNL TO MT-TOTAL-RETURN
146900     COMPUTE MT-FINAL-EQUITY = CF-INITIAL-CAPITAL +
147000             WKS-MT-TOTAL-PNL
147100     IF CF-INITIAL-CAPITAL > ZERO
147200        COMPUTE MT-TOTAL-RETURN-PCT ROUNDED =
147300                (WKS-MT-TOTAL-PNL / CF-INITIAL-CAPITAL) * 100
147400     ELSE
147500        MOVE ZEROES TO MT-TOTAL-RETURN-PCT
147600     END-IF
147700     MOVE WKS-MT-TOTAL-TRADES   TO MT-TOTAL-TRADES
147800     MOVE WKS-MT-WINNING-TRADES TO MT-WINNING-TRADES
147900     MOVE WKS-MT-LOSING-TRADES  TO MT-LOSING-TRADES
148000     IF WKS-MT-TOTAL-TRADES > ZERO
148100        COMPUTE MT-WIN-RATE ROUNDED =
148200                WKS-MT-WINNING-TRADES / WKS-MT-TOTAL-TRADES
148300        COMPUTE MT-AVG-DURATION =
148400                WKS-MT-SUM-DURATION / WKS-MT-TOTAL-TRADES
148500     ELSE
148600        MOVE ZEROES TO MT-WIN-RATE MT-AVG-DURATION
148700     END-IF
148800     IF WKS-MT-GROSS-LOSS = ZERO
148900        IF WKS-MT-GROSS-PROFIT = ZERO
149000           MOVE ZEROES TO MT-PROFIT-FACTOR
149100        ELSE
149200           MOVE 9999.99 TO MT-PROFIT-FACTOR
149300        END-IF
149400     ELSE
149500        COMPUTE WKS-MT-ABS-LOSS = ZERO - WKS-MT-GROSS-LOSS
149600        COMPUTE MT-PROFIT-FACTOR ROUNDED =
149700                WKS-MT-GROSS-PROFIT / WKS-MT-ABS-LOSS
149800        IF MT-PROFIT-FACTOR > 9999.99
149900           MOVE 9999.99 TO MT-PROFIT-FACTOR
150000        END-IF
150100     END-IF
150200     IF WKS-MT-WINNING-TRADES > ZERO
150300        COMPUTE MT-AVG-WIN ROUNDED =
150400                WKS-MT-SUM-WIN-PNL / WKS-MT-WINNING-TRADES
150500     ELSE
150600        MOVE ZEROES TO MT-AVG-WIN
150700     END-IF
150800     IF WKS-MT-LOSING-TRADES > ZERO
150900        COMPUTE MT-AVG-LOSS ROUNDED =
151000                WKS-MT-SUM-LOSS-PNL / WKS-MT-LOSING-TRADES
151100     ELSE
151200        MOVE ZEROES TO MT-AVG-LOSS
151300     END-IF
151400     MOVE WKS-MT-LARGEST-WIN  TO MT-LARGEST-WIN
151500     MOVE WKS-MT-LARGEST-LOSS TO MT-LARGEST-LOSS
151600     MOVE WKS-MAX-DRAWDOWN    TO MT-MAX-DRAWDOWN
151700     COMPUTE MT-MAX-DD-PCT ROUNDED = WKS-MAX-DRAWDOWN * 100.
151800 9100-EXIT. EXIT.
151900
152000******************************************************************
152100*      RAZON DE SHARPE ANUALIZADA A PARTIR DE LA EQUIDAD DIARIA  *
152200******************************************************************
152300 9800-METRICS-SHARPE.
152400     MOVE ZEROES TO MT-SHARPE-RATIO
152500     IF WKS-DE-COUNT >= 2
152600        MOVE ZEROES TO WKS-SH-SUMA
152700        MOVE CF-INITIAL-CAPITAL TO WKS-SH-VPREVIA
152800        PERFORM 9810-SHARPE-CALC-RETORNO THRU 9810-EXIT
152900                VARYING WKS-DE-IX FROM 1 BY 1
153000                UNTIL WKS-DE-IX > WKS-DE-COUNT
153100        COMPUTE WKS-SH-MEDIA ROUNDED =
153200                WKS-SH-SUMA / WKS-DE-COUNT
153300        MOVE ZEROES TO WKS-SH-SUMA-DESV
153400        PERFORM 9815-SHARPE-CALC-DESVIO THRU 9815-EXIT
153500                VARYING WKS-DE-IX FROM 1 BY 1
153600                UNTIL WKS-DE-IX > WKS-DE-COUNT
153700        COMPUTE WKS-SH-VARIANZA ROUNDED =
153800                WKS-SH-SUMA-DESV / (WKS-DE-COUNT - 1)
153900        MOVE WKS-SH-VARIANZA TO WKS-SQRT-ENTRADA
154000        PERFORM 9820-CALC-SQRT THRU 9820-EXIT
154100        MOVE WKS-SQRT-RESULTADO TO WKS-SH-DESVIACION
154200        IF WKS-SH-DESVIACION NOT = ZERO
154300           COMPUTE MT-SHARPE-RATIO ROUNDED =
154400              (WKS-SH-MEDIA / WKS-SH-DESVIACION) * CT-RAIZ-252
154500        END-IF
154600     END-IF.
154700 9800-EXIT. EXIT.
154800
154900 9810-SHARPE-CALC-RETORNO.
155000     IF WKS-SH-VPREVIA = ZERO
155100        MOVE ZEROES TO WKS-RET-ENTRY (WKS-DE-IX)
155200     ELSE
155300        COMPUTE WKS-RET-ENTRY (WKS-DE-IX) ROUNDED =
155400           (WKS-DE-EQUIDAD (WKS-DE-IX) - WKS-SH-VPREVIA)
155500            / WKS-SH-VPREVIA
155600     END-IF
155700     ADD WKS-RET-ENTRY (WKS-DE-IX) TO WKS-SH-SUMA
155800     MOVE WKS-DE-EQUIDAD (WKS-DE-IX) TO WKS-SH-VPREVIA.
155900 9810-EXIT. EXIT.
156000
156100 9815-SHARPE-CALC-DESVIO.
156200     COMPUTE WKS-SH-DIF =
156300             WKS-RET-ENTRY (WKS-DE-IX) - WKS-SH-MEDIA
156400     COMPUTE WKS-SH-SUMA-DESV = WKS-SH-SUMA-DESV +
156500             (WKS-SH-DIF * WKS-SH-DIF).
156600 9815-EXIT. EXIT.
156700
156800******************************************************************
156900*      RAIZ CUADRADA POR EL METODO DE NEWTON (SIN FUNCTION)      *
157000******************************************************************
157100 9820-CALC-SQRT.
157200     IF WKS-SQRT-ENTRADA <= ZERO
157300        MOVE ZEROES TO WKS-SQRT-RESULTADO
157400     ELSE
157500        MOVE WKS-SQRT-ENTRADA TO WKS-SQRT-X
157600        MOVE ZEROES TO WKS-SQRT-VECES
157700        PERFORM 9821-CALC-SQRT-PASO THRU 9821-EXIT
157800                VARYING WKS-SQRT-VECES FROM 1 BY 1
157900                UNTIL WKS-SQRT-VECES > 20
158000        MOVE WKS-SQRT-X TO WKS-SQRT-RESULTADO
158100     END-IF.
158200 9820-EXIT. EXIT.
158300
158400 9821-CALC-SQRT-PASO.
158500     COMPUTE WKS-SQRT-TEMP ROUNDED =
158600             WKS-SQRT-ENTRADA / WKS-SQRT-X
158700     COMPUTE WKS-SQRT-X ROUNDED = (WKS-SQRT-X + WKS-SQRT-TEMP) / 2
158800 9821-EXIT. EXIT.
158900
159000******************************************************************
159100*              C I E R R E   D E   L A   C O R R I D A           *
159200******************************************************************
159300 9999-WRAP-UP.
159400     CLOSE BARS-IN CONFIG-IN EQUITY-OUT REPORT-OUT
159500     DISPLAY '******************************************'
159600             UPON CONSOLE
159700     DISPLAY 'TOTAL DE OPERACIONES REGISTRADAS: '
159800             WKS-MT-TOTAL-TRADES UPON CONSOLE
159900     DISPLAY 'EQUIDAD FINAL DE LA CORRIDA:       '
160000             MT-FINAL-EQUITY UPON CONSOLE
160100     DISPLAY '******************************************'
160200             UPON CONSOLE.
160300 9999-EXIT. EXIT.
