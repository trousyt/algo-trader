000100******************************************************************
000200*   COPY      : BTSYMTB                                         *
000300*   APLICACION: VELEZ - BACKTEST INTRADIA                       *
000400*   CONTENIDO : TABLA DE TRABAJO POR SIMBOLO (MAXIMO 10 TITULOS)*
000500*               MANTIENE EL ESTADO DEL AGREGADOR DE VELAS, LOS  *
000600*               PROMEDIOS MOVILES, LA MAQUINA DE STOP DE ARRAS- *
000700*               TRE Y LOS BROCHES/ORDENES PENDIENTES.           *
000800*   FECHA     : 14/03/2024   PEDR   BPM 241190 - CREACION       *
000900*   FECHA     : 09/05/2024   PEDR   BPM 241190 - AMPLIA ANILLOS *
001000*                                   DE PROMEDIOS A 500 CASILLAS *
001100******************************************************************
001200 01  BT-SYMBOL-TABLE.
001300     05  BT-SYM-COUNT                PIC 9(2)  COMP.
001400     05  BT-SYM-ENTRY OCCURS 10 TIMES
001500                      INDEXED BY BT-SYM-IX.
001600*----------------------------------------------------------------
001700*        IDENTIFICACION Y ULTIMA BARRA VISTA DEL SIMBOLO
001800*----------------------------------------------------------------
001900         10  BT-SYM-CODE             PIC X(5).
002000         10  BT-SYM-LAST-DATE        PIC 9(8).
002100         10  BT-SYM-LAST-TIME        PIC 9(4).
002200         10  BT-SYM-HAS-LAST-BAR     PIC X(1).
002300             88  BT-HAS-LAST-BAR             VALUE 'S'.
002400         10  BT-SYM-ENTRY-FILLED-BAR PIC X(1).
002500             88  BT-ENTRY-FILLED-THIS-BAR    VALUE 'S'.
002600         10  BT-LB-DATE              PIC 9(8).
002700         10  BT-LB-TIME              PIC 9(4).
002800         10  BT-LB-OPEN              PIC 9(7)V9(4).
002900         10  BT-LB-HIGH              PIC 9(7)V9(4).
003000         10  BT-LB-LOW               PIC 9(7)V9(4).
003100         10  BT-LB-CLOSE             PIC 9(7)V9(4).
003200         10  BT-LB-VOLUME            PIC 9(9).
003300*----------------------------------------------------------------
003400*        AGREGADOR DE VELAS (BUFFER EN ARMADO Y ULTIMA EMITIDA)
003500*----------------------------------------------------------------
003600         10  BT-CB-ACTIVE            PIC X(1).
003700             88  BT-CB-HAS-DATA              VALUE 'S'.
003800         10  BT-CB-WINDOW-DATE       PIC 9(8).
003900         10  BT-CB-WINDOW-TIME       PIC 9(4).
004000         10  BT-CB-COUNT             PIC 9(2)  COMP.
004100         10  BT-CB-OPEN              PIC 9(7)V9(4).
004200         10  BT-CB-HIGH              PIC 9(7)V9(4).
004300         10  BT-CB-LOW               PIC 9(7)V9(4).
004400         10  BT-CB-CLOSE             PIC 9(7)V9(4).
004500         10  BT-CB-VOLUME            PIC 9(9).
004600         10  BT-CC-DATE              PIC 9(8).
004700         10  BT-CC-TIME              PIC 9(4).
004800         10  BT-CC-OPEN              PIC 9(7)V9(4).
004900         10  BT-CC-HIGH              PIC 9(7)V9(4).
005000         10  BT-CC-LOW               PIC 9(7)V9(4).
005100         10  BT-CC-CLOSE             PIC 9(7)V9(4).
005200         10  BT-CC-VOLUME            PIC 9(9).
005300*----------------------------------------------------------------
005400*        ANILLOS DE PROMEDIO MOVIL RAPIDO/LENTO (INDICADOR)
005500*----------------------------------------------------------------
005600         10  BT-IND-FAST-SUM         PIC S9(13)V9(4).
005700         10  BT-IND-SLOW-SUM         PIC S9(13)V9(4).
005800         10  BT-IND-FAST-COUNT       PIC 9(3)  COMP.
005900         10  BT-IND-SLOW-COUNT       PIC 9(3)  COMP.
006000         10  BT-IND-FAST-IX          PIC 9(3)  COMP.
006100         10  BT-IND-SLOW-IX          PIC 9(3)  COMP.
006200         10  BT-IND-SMA-FAST-OK      PIC X(1).
006300             88  BT-FAST-OK                  VALUE 'S'.
006400         10  BT-IND-SMA-SLOW-OK      PIC X(1).
006500             88  BT-SLOW-OK                  VALUE 'S'.
006600         10  BT-IND-SMA-FAST         PIC 9(7)V9(4).
006700         10  BT-IND-SMA-SLOW         PIC 9(7)V9(4).
006800         10  BT-IND-SMA-FAST-PREV    PIC 9(7)V9(4).
006900         10  BT-IND-SMA-SLOW-PREV    PIC 9(7)V9(4).
007000         10  BT-IND-FAST-RING OCCURS 50 TIMES
007100                             INDEXED BY BT-FR-IX
007200                             PIC 9(7)V9(4).
007300         10  BT-IND-SLOW-RING OCCURS 500 TIMES
007400                             INDEXED BY BT-SR-IX
007500                             PIC 9(7)V9(4).
007600*----------------------------------------------------------------
007700*        MAQUINA DE STOP DE ARRASTRE (VELEZ-STRATEGY)
007800*----------------------------------------------------------------
007900         10  BT-STR-STATE            PIC 9(1)  COMP.
008000             88  BT-STR-WATCHING             VALUE 1.
008100             88  BT-STR-PULLING-BACK         VALUE 2.
008200             88  BT-STR-TRAILING             VALUE 3.
008300         10  BT-STR-PULLBACK-LOW     PIC 9(7)V9(4).
008400         10  BT-STR-GREEN-COUNT      PIC 9(2)  COMP.
008500         10  BT-STR-RUN-COUNT        PIC 9(2)  COMP.
008600*----------------------------------------------------------------
008700*        POSICION ABIERTA DEL SIMBOLO
008800*----------------------------------------------------------------
008900         10  BT-POS-OPEN-FLAG        PIC X(1).
009000             88  BT-POS-OPEN                 VALUE 'S'.
009100         10  BT-POS-QTY              PIC 9(7).
009200         10  BT-POS-ENTRY-PRICE      PIC 9(7)V9(4).
009300         10  BT-POS-ENTRY-DATE       PIC 9(8).
009400         10  BT-POS-ENTRY-TIME       PIC 9(4).
009500         10  BT-POS-MKT-VALUE        PIC S9(11)V99.
009600*----------------------------------------------------------------
009700*        BROCHES / ORDENES PENDIENTES DEL SIMBOLO
009800*        (ESTADO SEGUN LA TABLA DE BTOSM000 - 0 = SIN ORDEN)
009900*----------------------------------------------------------------
010000         10  BT-ORD-ENTRY-STATUS     PIC 9(2)  COMP.
010100         10  BT-ORD-ENTRY-PRICE      PIC 9(7)V9(4).
010200         10  BT-ORD-ENTRY-STOP-PLAN  PIC 9(7)V9(4).
010300         10  BT-ORD-ENTRY-AGE        PIC 9(2)  COMP.
010400         10  BT-ORD-STOP-STATUS      PIC 9(2)  COMP.
010500         10  BT-ORD-STOP-PRICE       PIC 9(7)V9(4).
010600         10  BT-ORD-EXIT-STATUS      PIC 9(2)  COMP.
010700         10  FILLER                  PIC X(08).
