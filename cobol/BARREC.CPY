000100******************************************************************
000200*   COPY      : BARREC                                          *
000300*   APLICACION: VELEZ - BACKTEST INTRADIA                       *
000400*   CONTENIDO : BARRA DE UN MINUTO, ENTRADA DE BARS-IN (BAR-*)  *
000500*   FECHA     : 14/03/2024   PEDR   BPM 241190 - CREACION       *
000600******************************************************************
000700 01  BAR-RECORD.
000800     05  BAR-SYMBOL                  PIC X(5).
000900     05  BAR-DATE                    PIC 9(8).
001000     05  BAR-TIME                    PIC 9(4).
001100     05  BAR-OPEN                    PIC 9(7)V9(4).
001200     05  BAR-HIGH                    PIC 9(7)V9(4).
001300     05  BAR-LOW                     PIC 9(7)V9(4).
001400     05  BAR-CLOSE                   PIC 9(7)V9(4).
001500     05  BAR-VOLUME                  PIC 9(9).
001600     05  FILLER                      PIC X(10).
