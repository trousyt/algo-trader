000100******************************************************************
000200* FECHA       : 11/12/1995                                       *
000300* PROGRAMADOR : RAUL QUEZADA CIFUENTES (RQC)                     *
000400* INSTALACION : BANCO INDUSTRIAL - DEPTO DESARROLLO              *
000500* PROGRAMA    : BTCFGVL0                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : VALIDA LOS PARAMETROS DE UNA CORRIDA DE BACKTEST *
000800*             : (CF-CONFIG-RECORD) CONTRA LOS RANGOS PERMITIDOS  *
000900*             : ANTES DE QUE BTRUNNER INICIE EL PROCESO.         *
001000* ARCHIVOS    : NINGUNO (RUTINA PURA)                            *
001100* ACCION (ES) : V=VALIDA                                         *
001200* INSTALADO   : DD/MM/AAAA                                       *
001300* BPM/RATIONAL: 241299                                           *
001400* NOMBRE      : VALIDACION DE PARAMETROS DE CORRIDA              *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     BTCFGVL0.
001800 AUTHOR.         RAUL QUEZADA CIFUENTES.
001900 INSTALLATION.   BANCO INDUSTRIAL - DEPTO DESARROLLO.
002000 DATE-WRITTEN.   11/12/1995.
002100 DATE-COMPILED.
002200 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002300******************************************************************
002400*                    B I T A C O R A   D E   C A M B I O S       *
002500******************************************************************
002600* 11/12/1995  RQC  BPM 241299 - PRIMERA VERSION, VALIDA CAPITAL, *
002700*                   DESLIZAMIENTO E INTERVALO DE VELA.           *
002800* 04/03/1996  RQC  BPM 241310 - AGREGA VALIDACION DE PROMEDIOS   *
002900*                   MOVILES RAPIDO Y LENTO.                      *
003000* 22/09/1996  LFM  BPM 241335 - AGREGA VALIDACION DE PARAMETROS  *
003100*                   DE STOP DE ARRASTRE Y RACHA MAXIMA.          *
003200* 15/04/1997  LFM  BPM 241350 - AGREGA VALIDACION DE LIMITES DE  *
003300*                   RIESGO POR OPERACION Y POR POSICION.         *
003400* 11/01/1998  MSA  BPM 241372 - AGREGA VALIDACION DE PERDIDA     *
003500*                   DIARIA MAXIMA Y PAUSA POR RACHA PERDEDORA.   *
003600* 28/09/1998  MSA  BPM 241400 - VALIDACION DE FECHAS PARA EL     *
003700*                   CAMBIO DE SIGLO (RANGO EN AAAA COMPLETO).    *
003800* 14/01/1999  MSA  BPM 241400 - PRUEBAS DE FIN DE SIGLO SOBRE    *
003900*                   EL RANGO DE FECHAS, SIN NOVEDAD.             *
004000* 19/06/1999  RQC  BPM 241415 - AGREGA VALIDACION DE CANTIDAD DE *
004100*                   SIMBOLOS Y FORMATO DE SIMBOLO (1-5 LETRAS).  *
004200* 12/02/2000  MSA  BPM 241430 - REVISION POST-Y2K DE VALIDACION  *
004300*                   DE RANGO DE FECHAS, SIN HALLAZGOS.           *
004400* 09/05/2003  RQC  BPM 241490 - AGREGA VALIDACION DE MAXIMO DE   *
004500*                   POSICIONES ABIERTAS SIMULTANEAS.             *
004550* 17/11/2004  LFM  BPM 241505 - LA VALIDACION DE FORMATO DE      *
004560*                   SIMBOLO (1-5 LETRAS) SOLO CHEQUEABA BLANCOS, *
004570*                   NO EL CONTENIDO. SE AGREGA CHEQUEO CARACTER  *
004580*                   POR CARACTER CONTRA ALPHABETIC-UPPER.        *
004590* 30/09/2024  PEDR BPM 241518 - PASA WKS-I Y WKS-J A NIVEL 77,   *
004595*                   FUERA DE WKS-VARIABLES-TRABAJO, SEGUN USO    *
004596*                   COMUN DEL DEPTO PARA CONTADORES SUELTOS.     *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 77  WKS-I                         PIC 9(02) COMP VALUE 0.
005420 77  WKS-J                         PIC 9(02) COMP VALUE 0.
005440 01  WKS-VARIABLES-TRABAJO.
005610     02  WKS-DIAS-RANGO            PIC 9(05) COMP VALUE 0.
005700     02  WKS-LETRA-VALIDA-SW       PIC X(01) VALUE 'S'.
005800         88  WKS-LETRA-VALIDA              VALUE 'S'.
005810******************************************************************
005820*      AREA DE TRABAJO PARA VALIDAR FORMATO DE UN SIMBOLO        *
005830*      (1-5 LETRAS MAYUSCULAS, JUSTIFICADO A LA IZQUIERDA)       *
005840******************************************************************
005850 01  WKS-SIMBOLO-TRABAJO           PIC X(05) VALUE SPACES.
005860 01  WKS-SIMBOLO-TRABAJO-R REDEFINES WKS-SIMBOLO-TRABAJO.
005870     02  WKS-SIM-LETRA             PIC X(01) OCCURS 5 TIMES.
005900******************************************************************
006000*      REDEFINES DE FECHA PARA CALCULO DE DIAS DEL RANGO         *
006100******************************************************************
006200 01  WKS-FECHA-DESDE               PIC 9(08) VALUE ZEROES.
006300 01  WKS-FECHA-DESDE-R REDEFINES WKS-FECHA-DESDE.
006400     02  WKS-FD-ANIO                PIC 9(04).
006500     02  WKS-FD-MES                 PIC 9(02).
006600     02  WKS-FD-DIA                 PIC 9(02).
006700 01  WKS-FECHA-HASTA                PIC 9(08) VALUE ZEROES.
006800 01  WKS-FECHA-HASTA-R REDEFINES WKS-FECHA-HASTA.
006900     02  WKS-FH-ANIO                 PIC 9(04).
007000     02  WKS-FH-MES                  PIC 9(02).
007100     02  WKS-FH-DIA                  PIC 9(02).
007200******************************************************************
007300*      TABLA DE INTERVALOS DE VELA VALIDOS (1,2,5,10 MINUTOS)    *
007400******************************************************************
007500 01  TABLA-INTERVALOS-VALIDOS.
007600     02  FILLER                     PIC 99 VALUE  1.
007700     02  FILLER                     PIC 99 VALUE  2.
007800     02  FILLER                     PIC 99 VALUE  5.
007900     02  FILLER                     PIC 99 VALUE 10.
008000 01  F-INTERVALOS REDEFINES TABLA-INTERVALOS-VALIDOS.
008100     02  F-INTERVALO OCCURS 4 TIMES PIC 99.
008200 01  WKS-INTERVALO-OK-SW           PIC X(01) VALUE 'N'.
008300     88  WKS-INTERVALO-OK                  VALUE 'S'.
008400
008500 LINKAGE SECTION.
008600 COPY CFGREC.
008700 01  LK-RETURN-CODE                PIC 9(02) COMP.
008800 01  LK-REASON                     PIC X(40).
008900
009000 PROCEDURE DIVISION USING CF-CONFIG-RECORD, LK-RETURN-CODE,
009100                          LK-REASON.
009200******************************************************************
009300*               S E C C I O N    P R I N C I P A L               *
009400******************************************************************
009500 0000-MAIN.
009600     MOVE ZERO       TO LK-RETURN-CODE
009700     MOVE SPACES     TO LK-REASON
009800     PERFORM 1000-VALIDA-MONTOS      THRU 1000-EXIT
009900     IF LK-RETURN-CODE = ZERO
010000        PERFORM 2000-VALIDA-VELA     THRU 2000-EXIT
010100     END-IF
010200     IF LK-RETURN-CODE = ZERO
010300        PERFORM 3000-VALIDA-RIESGO   THRU 3000-EXIT
010400     END-IF
010500     IF LK-RETURN-CODE = ZERO
010600        PERFORM 4000-VALIDA-FECHAS   THRU 4000-EXIT
010700     END-IF
010800     IF LK-RETURN-CODE = ZERO
010900        PERFORM 5000-VALIDA-SIMBOLOS THRU 5000-EXIT
011000     END-IF
011100     GOBACK.
011200 0000-EXIT. EXIT.
011300
011400******************************************************************
011500*      VALIDA CAPITAL INICIAL Y DESLIZAMIENTO POR ACCION         *
011600******************************************************************
011700 1000-VALIDA-MONTOS.
011800     IF CF-INITIAL-CAPITAL < 1000.00 OR
011900        CF-INITIAL-CAPITAL > 10000000.00
012000        MOVE 10 TO LK-RETURN-CODE
012100        MOVE 'CAPITAL INICIAL FUERA DE RANGO' TO LK-REASON
012200        GO TO 1000-EXIT
012300     END-IF
012400     IF CF-SLIPPAGE-PER-SHARE > 1.0000
012500        MOVE 11 TO LK-RETURN-CODE
012600        MOVE 'DESLIZAMIENTO POR ACCION FUERA DE RANGO'
012700             TO LK-REASON
012800     END-IF.
012900 1000-EXIT. EXIT.
013000
013100******************************************************************
013200*      VALIDA INTERVALO DE VELA Y PROMEDIOS MOVILES              *
013300******************************************************************
013400 2000-VALIDA-VELA.
013500     MOVE 'N' TO WKS-INTERVALO-OK-SW
013600     PERFORM 2010-BUSCA-INTERVALO THRU 2010-EXIT
013700             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4
013800     IF NOT WKS-INTERVALO-OK
013900        MOVE 20 TO LK-RETURN-CODE
014000        MOVE 'INTERVALO DE VELA INVALIDO (1,2,5,10)' TO LK-REASON
014100        GO TO 2000-EXIT
014200     END-IF
014300     IF CF-SMA-FAST < 5 OR CF-SMA-FAST > 50
014400        MOVE 21 TO LK-RETURN-CODE
014500        MOVE 'PROMEDIO MOVIL RAPIDO FUERA DE RANGO' TO LK-REASON
014600        GO TO 2000-EXIT
014700     END-IF
014800     IF CF-SMA-SLOW < 100 OR CF-SMA-SLOW > 500
014900        MOVE 22 TO LK-RETURN-CODE
015000        MOVE 'PROMEDIO MOVIL LENTO FUERA DE RANGO' TO LK-REASON
015100        GO TO 2000-EXIT
015200     END-IF
015300     IF CF-TIGHTNESS-PCT < 0.5000 OR
015400        CF-TIGHTNESS-PCT > 5.0000
015500        MOVE 23 TO LK-RETURN-CODE
015600        MOVE 'PORCENTAJE DE CONVERGENCIA FUERA DE RANGO'
015700             TO LK-REASON
015800        GO TO 2000-EXIT
015900     END-IF
016000     IF CF-STRONG-BODY-PCT < 30.0000 OR
016100        CF-STRONG-BODY-PCT > 80.0000
016200        MOVE 24 TO LK-RETURN-CODE
016300        MOVE 'PORCENTAJE DE CUERPO FUERTE FUERA DE RANGO'
016400             TO LK-REASON
016500        GO TO 2000-EXIT
016600     END-IF
016700     IF CF-STOP-BUFFER-PCT < 0.0500 OR
016800        CF-STOP-BUFFER-PCT > 1.0000
016900        MOVE 25 TO LK-RETURN-CODE
017000        MOVE 'MARGEN DE STOP EN PORCENTAJE FUERA DE RANGO'
017100             TO LK-REASON
017200        GO TO 2000-EXIT
017300     END-IF
017400     IF CF-STOP-BUFFER-MIN < 0.0100 OR
017500        CF-STOP-BUFFER-MIN > 0.1000
017600        MOVE 26 TO LK-RETURN-CODE
017700        MOVE 'MARGEN MINIMO DE STOP FUERA DE RANGO' TO LK-REASON
017800        GO TO 2000-EXIT
017900     END-IF
018000     IF CF-BUY-STOP-EXPIRY-CANDLES < 1 OR
018100        CF-BUY-STOP-EXPIRY-CANDLES > 5
018200        MOVE 27 TO LK-RETURN-CODE
018300        MOVE 'EXPIRACION DE ORDEN DE ENTRADA FUERA DE RANGO'
018400             TO LK-REASON
018500        GO TO 2000-EXIT
018600     END-IF
018700     IF CF-MAX-RUN-CANDLES < 2 OR CF-MAX-RUN-CANDLES > 10
018800        MOVE 28 TO LK-RETURN-CODE
018900        MOVE 'RACHA MAXIMA DE VELAS FUERA DE RANGO' TO LK-REASON
019000     END-IF.
019100 2000-EXIT. EXIT.
019200
019300 2010-BUSCA-INTERVALO.
019400     IF CF-CANDLE-INTERVAL-MIN = F-INTERVALO (WKS-I)
019500        SET WKS-INTERVALO-OK TO TRUE
019600     END-IF.
019700 2010-EXIT. EXIT.
019800
019900******************************************************************
020000*      VALIDA PARAMETROS DE RIESGO Y PROTECCION DE CUENTA        *
020100******************************************************************
020200 3000-VALIDA-RIESGO.
020300     IF CF-MAX-RISK-PER-TRADE-PCT < 0.0010 OR
020400        CF-MAX-RISK-PER-TRADE-PCT > 0.0500
020500        MOVE 30 TO LK-RETURN-CODE
020600        MOVE 'RIESGO MAXIMO POR OPERACION (%) FUERA DE RANGO'
020700             TO LK-REASON
020800        GO TO 3000-EXIT
020900     END-IF
021000     IF CF-MAX-RISK-PER-TRADE-ABS < 10.00 OR
021100        CF-MAX-RISK-PER-TRADE-ABS > 5000.00
021200        MOVE 31 TO LK-RETURN-CODE
021300        MOVE 'RIESGO MAXIMO POR OPERACION ($) FUERA DE RANGO'
021400             TO LK-REASON
021500        GO TO 3000-EXIT
021600     END-IF
021700     IF CF-MAX-POSITION-PCT < 0.0100 OR
021800        CF-MAX-POSITION-PCT > 0.2500
021900        MOVE 32 TO LK-RETURN-CODE
022000        MOVE 'TAMANO MAXIMO DE POSICION FUERA DE RANGO'
022100             TO LK-REASON
022200        GO TO 3000-EXIT
022300     END-IF
022400     IF CF-MAX-DAILY-LOSS-PCT < 0.0100 OR
022500        CF-MAX-DAILY-LOSS-PCT > 0.1000
022600        MOVE 33 TO LK-RETURN-CODE
022700        MOVE 'PERDIDA MAXIMA DIARIA FUERA DE RANGO' TO LK-REASON
022800        GO TO 3000-EXIT
022900     END-IF
023000     IF CF-MAX-OPEN-POSITIONS < 1 OR
023100        CF-MAX-OPEN-POSITIONS > 20
023200        MOVE 34 TO LK-RETURN-CODE
023300        MOVE 'MAXIMO DE POSICIONES ABIERTAS FUERA DE RANGO'
023400             TO LK-REASON
023500        GO TO 3000-EXIT
023600     END-IF
023700     IF CF-CONSECUTIVE-LOSS-PAUSE < 2 OR
023800        CF-CONSECUTIVE-LOSS-PAUSE > 10
023900        MOVE 35 TO LK-RETURN-CODE
024000        MOVE 'PAUSA POR PERDIDAS CONSECUTIVAS FUERA DE RANGO'
024100             TO LK-REASON
024200     END-IF.
024300 3000-EXIT. EXIT.
024400
024500******************************************************************
024600*      VALIDA RANGO DE FECHAS DE LA CORRIDA (POSITIVO, <= 365)   *
024700*      UN RANGO DE CERO (SIN CONFIG-IN) SE ACEPTA COMO ABIERTO   *
024800******************************************************************
024900 4000-VALIDA-FECHAS.
025000     IF CF-DATE-FROM = ZERO AND CF-DATE-TO = 99999999
025100        GO TO 4000-EXIT
025200     END-IF
025300     IF CF-DATE-FROM = ZERO OR CF-DATE-TO = ZERO
025400        MOVE 40 TO LK-RETURN-CODE
025500        MOVE 'FECHA DESDE/HASTA NO PUEDE SER CERO' TO LK-REASON
025600        GO TO 4000-EXIT
025700     END-IF
025800     IF CF-DATE-TO < CF-DATE-FROM
025900        MOVE 41 TO LK-RETURN-CODE
026000        MOVE 'FECHA HASTA ANTERIOR A FECHA DESDE' TO LK-REASON
026100        GO TO 4000-EXIT
026200     END-IF
026300     MOVE CF-DATE-FROM TO WKS-FECHA-DESDE
026400     MOVE CF-DATE-TO   TO WKS-FECHA-HASTA
026500     COMPUTE WKS-DIAS-RANGO =
026600             ((WKS-FH-ANIO - WKS-FD-ANIO) * 360) +
026700             ((WKS-FH-MES  - WKS-FD-MES)  *  30) +
026800             (WKS-FH-DIA   - WKS-FD-DIA)
026900     IF WKS-DIAS-RANGO > 365
027000        MOVE 42 TO LK-RETURN-CODE
027100        MOVE 'RANGO DE FECHAS MAYOR A 365 DIAS' TO LK-REASON
027200     END-IF.
027300 4000-EXIT. EXIT.
027400
027500******************************************************************
027600*      VALIDA CANTIDAD Y FORMATO DE SIMBOLOS (1-10, 1-5 LETRAS)  *
027700*      CANTIDAD CERO SE ACEPTA COMO MODO DINAMICO (SIN LISTA)    *
027800******************************************************************
027900 5000-VALIDA-SIMBOLOS.
028000     IF CF-SYMBOL-COUNT = ZERO
028100        GO TO 5000-EXIT
028200     END-IF
028300     IF CF-SYMBOL-COUNT > 10
028400        MOVE 50 TO LK-RETURN-CODE
028500        MOVE 'MAS DE 10 SIMBOLOS EN LA CORRIDA' TO LK-REASON
028600        GO TO 5000-EXIT
028700     END-IF
028800     PERFORM 5010-VALIDA-UN-SIMBOLO THRU 5010-EXIT
028900             VARYING WKS-I FROM 1 BY 1
029000             UNTIL WKS-I > CF-SYMBOL-COUNT
029100                OR LK-RETURN-CODE NOT = ZERO.
029200 5000-EXIT. EXIT.
029300
029400 5010-VALIDA-UN-SIMBOLO.
029500     IF CF-SYMBOL-ENTRY (WKS-I) = SPACES
029600        MOVE 51 TO LK-RETURN-CODE
029700        MOVE 'SIMBOLO EN BLANCO EN LA LISTA' TO LK-REASON
029710     ELSE
029720        PERFORM 5011-VALIDA-FORMATO-SIMBOLO THRU 5011-EXIT
029730        IF NOT WKS-LETRA-VALIDA
029740           MOVE 52 TO LK-RETURN-CODE
029750           MOVE 'SIMBOLO CON FORMATO INVALIDO, USE 1-5 LETRAS' TO
029760                LK-REASON
029770        END-IF
029800     END-IF.
029900 5010-EXIT. EXIT.
029910
029920******************************************************************
029930*      VALIDA QUE EL SIMBOLO SEAN SOLO LETRAS MAYUSCULAS,        *
029940*      JUSTIFICADO A LA IZQUIERDA CON BLANCOS DE RELLENO         *
029950******************************************************************
029960 5011-VALIDA-FORMATO-SIMBOLO.
029970     MOVE 'S' TO WKS-LETRA-VALIDA-SW
029980     MOVE CF-SYMBOL-ENTRY (WKS-I) TO WKS-SIMBOLO-TRABAJO
029990     PERFORM 5012-VALIDA-UNA-LETRA THRU 5012-EXIT
030000             VARYING WKS-J FROM 1 BY 1
030010             UNTIL WKS-J > 5
030020                OR NOT WKS-LETRA-VALIDA.
030030 5011-EXIT. EXIT.
030040
030050 5012-VALIDA-UNA-LETRA.
030060     IF WKS-SIM-LETRA (WKS-J) NOT = SPACE
030070        IF WKS-SIM-LETRA (WKS-J) IS NOT ALPHABETIC-UPPER
030080           MOVE 'N' TO WKS-LETRA-VALIDA-SW
030090        END-IF
030100     END-IF.
030110 5012-EXIT. EXIT.
