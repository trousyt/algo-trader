000100******************************************************************
000200* FECHA       : 03/05/1993                                       *
000300* PROGRAMADOR : LUIS FERNANDO MOTA (LFM)                         *
000400* INSTALACION : BANCO INDUSTRIAL - DEPTO DESARROLLO              *
000500* PROGRAMA    : BTOSM000                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : VALIDA LAS TRANSICIONES DE ESTADO DE UNA ORDEN   *
000800*             : SEGUN LA TABLA DE CICLO DE VIDA DEL MOTOR DE     *
000900*             : ORDENES (EN VIVO Y BACKTEST COMPARTEN LA TABLA). *
001000* ARCHIVOS    : NINGUNO (RUTINA PURA)                            *
001100* ACCION (ES) : V=VALIDA TRANSICION                              *
001200* INSTALADO   : DD/MM/AAAA                                       *
001300* BPM/RATIONAL: 241230                                           *
001400* NOMBRE      : MAQUINA DE ESTADOS DE ORDENES                    *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     BTOSM000.
001800 AUTHOR.         LUIS FERNANDO MOTA.
001900 INSTALLATION.   BANCO INDUSTRIAL - DEPTO DESARROLLO.
002000 DATE-WRITTEN.   03/05/1993.
002100 DATE-COMPILED.
002200 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002300******************************************************************
002400*                    B I T A C O R A   D E   C A M B I O S       *
002500******************************************************************
002600* 03/05/1993  LFM  BPM 241230 - PRIMERA VERSION, 6 ESTADOS.      *
002700* 19/01/1994  LFM  BPM 241240 - AGREGA ESTADO PARCIALMENTE       *
002800*                   LLENA Y SUS TRANSICIONES.                    *
002900* 22/08/1994  RQC  BPM 241255 - AGREGA ESTADOS RECHAZADA Y ENVIO *
003000*                   FALLIDO PARA REFLEJAR RESPUESTA DEL BROKER.  *
003100* 10/03/1996  RQC  BPM 241315 - LOS ESTADOS TERMINALES YA NO     *
003200*                   ACEPTAN NINGUNA TRANSICION DE SALIDA.        *
003300* 27/10/1997  MSA  BPM 241365 - CORRIGE TABLA: PARCIALMENTE      *
003400*                   LLENA PUEDE PERMANECER EN SI MISMA.          *
003500* 09/02/2000  MSA  BPM 241430 - REVISION POST-Y2K DE ESTE MODULO,*
003600*                   NO USA FECHAS, SIN HALLAZGOS.                *
003700* 30/06/2005  PEDR BPM 241190 - ADAPTA EL MODULO PARA SER USADO  *
003800*                   TAMBIEN DESDE EL BACKTEST INTRADIA.          *
003850* 30/09/2024  PEDR BPM 241518 - PASA WKS-I A NIVEL 77, FUERA DE  *
003860*                   WKS-VARIABLES-TRABAJO, SEGUN USO COMUN DEL   *
003870*                   DEPTO PARA CONTADORES SUELTOS.               *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 77  WKS-I                          PIC 9(02) COMP VALUE ZERO.
004750 01  WKS-VARIABLES-TRABAJO.
004900     02  WKS-ENCONTRADO-SW          PIC X(01) VALUE 'N'.
005000         88  WKS-ENCONTRADO                VALUE 'S'.
005100******************************************************************
005200*      TABLA DE TRANSICIONES PERMITIDAS (ESTADO-ORIGEN/DESTINO)  *
005300*      CODIGOS: 1-PENDIENTE 2-ENVIADA 3-ACEPTADA 4-PARCIAL       *
005400*               5-LLENA 6-CANCELADA 7-EXPIRADA 8-RECHAZADA       *
005500*               9-ENVIO-FALLIDO                                  *
005600******************************************************************
005700*      PARES ORIGEN/DESTINO, EN ESTE ORDEN:                      *
005800*      (1,2)(1,9)(2,3)(2,8)(2,5)(2,6)(2,7)(3,4)(3,5)(3,6)(3,7)   *
005900*      (4,4)(4,5)(4,6)                                           *
006000 01  TABLA-TRANSICIONES.
006100     02  FILLER OCCURS 14 TIMES  PIC X(04).
006200 01  F-TRANSICIONES REDEFINES TABLA-TRANSICIONES.
006300     02  F-TRANSICION OCCURS 14 TIMES.
006400         03  F-ORIGEN               PIC 99.
006500         03  F-DESTINO              PIC 99.
006600 01  WKS-TABLA-CARGADA-SW           PIC X(01) VALUE 'N'.
006700     88  WKS-TABLA-CARGADA                 VALUE 'S'.
006800******************************************************************
006900*      LISTA DE ESTADOS TERMINALES (SIN TRANSICION DE SALIDA)    *
007000******************************************************************
007100 01  TABLA-ESTADOS-TERMINALES.
007200     02  FILLER                     PIC 99 VALUE 05.
007300     02  FILLER                     PIC 99 VALUE 06.
007400     02  FILLER                     PIC 99 VALUE 07.
007500     02  FILLER                     PIC 99 VALUE 08.
007600     02  FILLER                     PIC 99 VALUE 09.
007700 01  F-TERMINALES REDEFINES TABLA-ESTADOS-TERMINALES.
007800     02  F-ESTADO-TERMINAL OCCURS 5 TIMES PIC 99.
007900 01  WKS-ESTADO-ACTUAL-TRABAJO      PIC 9(02) VALUE ZERO.
008000 01  WKS-ESTADO-ACTUAL-TRABAJO-R REDEFINES
008100                                  WKS-ESTADO-ACTUAL-TRABAJO.
008200     02  WKS-EAT-DECENA             PIC 9(01).
008300     02  WKS-EAT-UNIDAD             PIC 9(01).
008400
008500 LINKAGE SECTION.
008600 01  LK-ESTADO-ACTUAL               PIC 9(02) COMP.
008700 01  LK-ESTADO-NUEVO                PIC 9(02) COMP.
008800 01  LK-TRANSICION-VALIDA           PIC X(01).
008900     88  LK-TRANS-VALIDA                    VALUE 'S'.
009000
009100 PROCEDURE DIVISION USING LK-ESTADO-ACTUAL, LK-ESTADO-NUEVO,
009200                          LK-TRANSICION-VALIDA.
009300******************************************************************
009400*               S E C C I O N    P R I N C I P A L               *
009500******************************************************************
009600 0000-MAIN.
009700     IF NOT WKS-TABLA-CARGADA
009800        PERFORM 1000-CARGA-TABLA THRU 1000-EXIT
009900        SET WKS-TABLA-CARGADA TO TRUE
010000     END-IF
010100     MOVE 'N' TO LK-TRANSICION-VALIDA
010200     MOVE 'N' TO WKS-ENCONTRADO-SW
010300     IF LK-ESTADO-ACTUAL = ZERO OR LK-ESTADO-NUEVO = ZERO
010400        GO TO 0000-EXIT
010500     END-IF
010600     MOVE LK-ESTADO-ACTUAL TO WKS-ESTADO-ACTUAL-TRABAJO
010700     PERFORM 1500-VERIFICA-TERMINAL THRU 1500-EXIT
010800             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5
010900     IF WKS-ENCONTRADO
011000        GO TO 0000-EXIT
011100     END-IF
011200     PERFORM 2000-BUSCA-TRANSICION THRU 2000-EXIT
011300             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 14
011400     IF WKS-ENCONTRADO
011500        MOVE 'S' TO LK-TRANSICION-VALIDA
011600     END-IF
011700     GOBACK.
011800 0000-EXIT. EXIT.
011900
012000******************************************************************
012100*      RECHAZA DE UNA VEZ SI EL ESTADO ORIGEN ES TERMINAL        *
012200******************************************************************
012300 1500-VERIFICA-TERMINAL.
012400     IF F-ESTADO-TERMINAL (WKS-I) = WKS-ESTADO-ACTUAL-TRABAJO
012500        SET WKS-ENCONTRADO TO TRUE
012600     END-IF.
012700 1500-EXIT. EXIT.
012800
012900******************************************************************
013000*      CARGA LOS PARES ORIGEN/DESTINO EN LA TABLA DE TRABAJO     *
013100******************************************************************
013200 1000-CARGA-TABLA.
013300     MOVE 1 TO F-ORIGEN ( 1)   MOVE 2 TO F-DESTINO ( 1)
013400     MOVE 1 TO F-ORIGEN ( 2)   MOVE 9 TO F-DESTINO ( 2)
013500     MOVE 2 TO F-ORIGEN ( 3)   MOVE 3 TO F-DESTINO ( 3)
013600     MOVE 2 TO F-ORIGEN ( 4)   MOVE 8 TO F-DESTINO ( 4)
013700     MOVE 2 TO F-ORIGEN ( 5)   MOVE 5 TO F-DESTINO ( 5)
013800     MOVE 2 TO F-ORIGEN ( 6)   MOVE 6 TO F-DESTINO ( 6)
013900     MOVE 2 TO F-ORIGEN ( 7)   MOVE 7 TO F-DESTINO ( 7)
014000     MOVE 3 TO F-ORIGEN ( 8)   MOVE 4 TO F-DESTINO ( 8)
014100     MOVE 3 TO F-ORIGEN ( 9)   MOVE 5 TO F-DESTINO ( 9)
014200     MOVE 3 TO F-ORIGEN (10)   MOVE 6 TO F-DESTINO (10)
014300     MOVE 3 TO F-ORIGEN (11)   MOVE 7 TO F-DESTINO (11)
014400     MOVE 4 TO F-ORIGEN (12)   MOVE 4 TO F-DESTINO (12)
014500     MOVE 4 TO F-ORIGEN (13)   MOVE 5 TO F-DESTINO (13)
014600     MOVE 4 TO F-ORIGEN (14)   MOVE 6 TO F-DESTINO (14).
014700 1000-EXIT. EXIT.
014800
014900******************************************************************
015000*      BUSCA EL PAR ORIGEN/DESTINO SOLICITADO EN LA TABLA        *
015100******************************************************************
015200 2000-BUSCA-TRANSICION.
015300     IF F-ORIGEN (WKS-I) = LK-ESTADO-ACTUAL AND
015400        F-DESTINO (WKS-I) = LK-ESTADO-NUEVO
015500        SET WKS-ENCONTRADO TO TRUE
015600     END-IF.
015700 2000-EXIT. EXIT.
