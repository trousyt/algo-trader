000100******************************************************************
000200*   COPY      : TRDREC                                          *
000300*   APLICACION: VELEZ - BACKTEST INTRADIA                       *
000400*   CONTENIDO : VIAJE REDONDO COMPLETADO, SALIDA TRADES-OUT     *
000500*               (TR-*)                                          *
000600*   FECHA     : 14/03/2024   PEDR   BPM 241190 - CREACION       *
000700******************************************************************
000800 01  TR-TRADE-RECORD.
000900     05  TR-SYMBOL                   PIC X(5).
001000     05  TR-SIDE                     PIC X(4).
001100     05  TR-QTY                      PIC 9(7).
001200     05  TR-ENTRY-PRICE              PIC 9(7)V9(4).
001300     05  TR-EXIT-PRICE               PIC 9(7)V9(4).
001400     05  TR-ENTRY-DATE               PIC 9(8).
001500     05  TR-ENTRY-TIME               PIC 9(4).
001600     05  TR-EXIT-DATE                PIC 9(8).
001700     05  TR-EXIT-TIME                PIC 9(4).
001800     05  TR-PNL                      PIC S9(9)V99.
001900     05  TR-DURATION-MIN             PIC 9(7).
002000     05  FILLER                      PIC X(10).
