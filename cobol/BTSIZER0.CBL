000100******************************************************************
000200* FECHA       : 12/06/1995                                       *
000300* PROGRAMADOR : RAUL QUEZADA CIFUENTES (RQC)                     *
000400* INSTALACION : BANCO INDUSTRIAL - DEPTO DESARROLLO              *
000500* PROGRAMA    : BTSIZER0                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : DETERMINA LA CANTIDAD DE ACCIONES A COMPRAR EN   *
000800*             : UNA NUEVA ENTRADA, SEGUN LA EQUIDAD DISPONIBLE,  *
000900*             : EL EFECTIVO, LA DISTANCIA AL STOP Y LOS LIMITES  *
001000*             : DE RIESGO Y DE TAMANO DE POSICION DE LA CORRIDA. *
001100* ARCHIVOS    : NINGUNO (RUTINA PURA)                            *
001200* ACCION (ES) : C=CALCULA TAMANO DE POSICION                     *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 241270                                           *
001500* NOMBRE      : CALCULO DE TAMANO DE POSICION POR RIESGO         *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     BTSIZER0.
001900 AUTHOR.         RAUL QUEZADA CIFUENTES.
002000 INSTALLATION.   BANCO INDUSTRIAL - DEPTO DESARROLLO.
002100 DATE-WRITTEN.   12/06/1995.
002200 DATE-COMPILED.
002300 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 12/06/1995  RQC  BPM 241270 - PRIMERA VERSION. CALCULA POR     *
002800*                   MONTO DE RIESGO Y DISTANCIA AL STOP.         *
002900* 03/12/1995  RQC  BPM 241285 - AGREGA TOPE POR PORCENTAJE       *
003000*                   MAXIMO DE POSICION SOBRE LA EQUIDAD.         *
003100* 08/07/1996  LFM  BPM 241305 - AGREGA TOPE POR PODER DE COMPRA  *
003200*                   (EFECTIVO DISPONIBLE) Y SUS RECHAZOS.        *
003300* 14/03/1998  MSA  BPM 241380 - LAS CANTIDADES SE TRUNCAN, NUNCA *
003400*                   SE REDONDEAN, SEGUN CRITERIO DE MESA.        *
003500* 27/01/2000  MSA  BPM 241430 - REVISION POST-Y2K, NO USA        *
003600*                   FECHAS, SIN HALLAZGOS.                       *
003700* 15/05/2002  RQC  BPM 241460 - ESTANDARIZA LOS TEXTOS DE        *
003800*                   RECHAZO PARA EL REPORTE DE OPERACIONES.      *
003850* 14/07/2004  LFM  BPM 241385 - CORRIGE LA PRUEBA DE SIGNO DE LA *
003860*                   DISTANCIA AL STOP, VER NOTA EN EL PASO 2.    *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  WKS-VARIABLES-TRABAJO.
004800     02  WKS-DISTANCIA-STOP         PIC S9(07)V9(4) VALUE ZERO.
004900     02  WKS-MONTO-RIESGO           PIC S9(11)V99   VALUE ZERO.
005000     02  WKS-QTY-RIESGO             PIC 9(07) COMP  VALUE ZERO.
005100     02  WKS-QTY-POSICION           PIC 9(07) COMP  VALUE ZERO.
005200     02  WKS-QTY-PODER-COMPRA       PIC 9(07) COMP  VALUE ZERO.
005300 01  WKS-PRECIO-ENTRADA-TRABAJO     PIC 9(7)V9(4)   VALUE ZERO.
005400 01  WKS-PRECIO-ENTRADA-TRABAJO-R REDEFINES
005500                                  WKS-PRECIO-ENTRADA-TRABAJO.
005600     02  WKS-PE-ENTERO              PIC 9(07).
005700     02  WKS-PE-DECIMAL             PIC 9(04).
005800******************************************************************
005900*      REDEFINE DE LA DISTANCIA AL STOP, ENTERO Y DECIMAL, PARA  *
006000*      IMPRESION EN EL TEXTO DE RECHAZO DEL REPORTE DE CORRIDA   *
006100******************************************************************
006200 01  WKS-DISTANCIA-STOP-R REDEFINES WKS-DISTANCIA-STOP.
006300     02  WKS-DS-ENTERO              PIC S9(07).
006400     02  WKS-DS-DECIMAL             PIC 9(04).
006500******************************************************************
006600*      REDEFINE DEL MONTO DE RIESGO PARA COMPARAR CONTRA EL TOPE *
006700******************************************************************
006800 01  WKS-MONTO-RIESGO-R REDEFINES WKS-MONTO-RIESGO.
006900     02  WKS-MR-ENTERO              PIC S9(09).
007000     02  WKS-MR-DECIMAL             PIC 9(02).
007100
007200 LINKAGE SECTION.
007300 01  LK-EQUIDAD                     PIC S9(11)V99.
007400 01  LK-PODER-COMPRA                PIC S9(11)V99.
007500 01  LK-PRECIO-ENTRADA              PIC 9(7)V9(4).
007600 01  LK-PRECIO-STOP                 PIC 9(7)V9(4).
007700 01  LK-MAX-RIESGO-PCT              PIC 9V9(4).
007800 01  LK-MAX-RIESGO-ABS              PIC 9(5)V99.
007900 01  LK-MAX-POSICION-PCT            PIC 9V9(4).
008000 01  LK-CANTIDAD                    PIC 9(7) COMP.
008100 01  LK-RAZON                       PIC X(30).
008200
008300 PROCEDURE DIVISION USING LK-EQUIDAD, LK-PODER-COMPRA,
008400                          LK-PRECIO-ENTRADA, LK-PRECIO-STOP,
008500                          LK-MAX-RIESGO-PCT, LK-MAX-RIESGO-ABS,
008600                          LK-MAX-POSICION-PCT, LK-CANTIDAD,
008700                          LK-RAZON.
008800******************************************************************
008900*               S E C C I O N    P R I N C I P A L               *
009000******************************************************************
009100 0000-MAIN.
009200     MOVE ZERO       TO LK-CANTIDAD
009300     MOVE SPACES     TO LK-RAZON
009400     PERFORM 1000-VALIDA-PRECIO-ENTRADA THRU 1000-EXIT
009500     IF LK-CANTIDAD = ZERO AND LK-RAZON NOT = SPACES
009600        GO TO 0000-EXIT
009700     END-IF
009800     PERFORM 2000-CALCULA-DISTANCIA-STOP THRU 2000-EXIT
009900     IF LK-RAZON NOT = SPACES
010000        GO TO 0000-EXIT
010100     END-IF
010200     PERFORM 3000-CALCULA-MONTO-RIESGO THRU 3000-EXIT
010300     PERFORM 4000-CALCULA-QTY-RIESGO THRU 4000-EXIT
010400     IF LK-RAZON NOT = SPACES
010500        GO TO 0000-EXIT
010600     END-IF
010700     PERFORM 5000-CLAMP-POR-POSICION THRU 5000-EXIT
010800     PERFORM 6000-VALIDA-PODER-COMPRA THRU 6000-EXIT
010900     IF LK-RAZON NOT = SPACES
011000        GO TO 0000-EXIT
011100     END-IF
011200     PERFORM 7000-CLAMP-POR-PODER-COMPRA THRU 7000-EXIT
011300     GOBACK.
011400 0000-EXIT. EXIT.
011500
011600******************************************************************
011700*      PASO 1: PRECIO DE ENTRADA DEBE SER MAYOR A CERO           *
011800******************************************************************
011900 1000-VALIDA-PRECIO-ENTRADA.
012000     MOVE LK-PRECIO-ENTRADA TO WKS-PRECIO-ENTRADA-TRABAJO
012100     IF WKS-PE-ENTERO = ZERO AND WKS-PE-DECIMAL = ZERO
012200        MOVE 'PRECIO DE ENTRADA INVALIDO' TO LK-RAZON
012300     END-IF.
012400 1000-EXIT. EXIT.
012500
012600******************************************************************
012700*      PASO 2: DISTANCIA AL STOP (VALOR ABSOLUTO SIN FUNCTION)   *
012710*      14/07/2004 LFM BPM 241385 - LA PRUEBA DE SIGNO ANTES SE   *
012720*      HACIA SOBRE UN REDEFINES DEL BYTE IZQUIERDO, PERO EN      *
012730*      DISPLAY EL SIGNO VIAJA SOBREPUNZONADO EN EL BYTE DE MAS   *
012740*      A LA DERECHA, ASI QUE LA VUELTA NUNCA SE DISPARABA CON    *
012750*      PRECIO DE ENTRADA POR DEBAJO DEL STOP. SE PRUEBA EL       *
012760*      CAMPO COMPLETO EN LUGAR DEL REDEFINE.                     *
012800******************************************************************
012900 2000-CALCULA-DISTANCIA-STOP.
013000     COMPUTE WKS-DISTANCIA-STOP =
013100             LK-PRECIO-ENTRADA - LK-PRECIO-STOP
013200     IF WKS-DISTANCIA-STOP IS NEGATIVE
013300        COMPUTE WKS-DISTANCIA-STOP =
013400                LK-PRECIO-STOP - LK-PRECIO-ENTRADA
013500     END-IF
013600     IF WKS-DISTANCIA-STOP = ZERO
013700        MOVE 'DISTANCIA AL STOP ES CERO' TO LK-RAZON
013800     END-IF.
013900 2000-EXIT. EXIT.
014000
014100******************************************************************
014200*      PASO 3: MONTO DE RIESGO = MENOR ENTRE % DE EQUIDAD Y TOPE *
014300******************************************************************
014400 3000-CALCULA-MONTO-RIESGO.
014500     COMPUTE WKS-MONTO-RIESGO = LK-EQUIDAD * LK-MAX-RIESGO-PCT
014600     IF WKS-MONTO-RIESGO > LK-MAX-RIESGO-ABS
014700        MOVE LK-MAX-RIESGO-ABS TO WKS-MONTO-RIESGO
014800     END-IF.
014900 3000-EXIT. EXIT.
015000
015100******************************************************************
015200*      PASO 4: CANTIDAD POR RIESGO, TRUNCADA A ENTERO            *
015300******************************************************************
015400 4000-CALCULA-QTY-RIESGO.
015500     COMPUTE WKS-QTY-RIESGO =
015600             WKS-MONTO-RIESGO / WKS-DISTANCIA-STOP
015700     IF WKS-QTY-RIESGO < 1
015800        MOVE 'PRESUPUESTO DE RIESGO INSUFICIENTE' TO LK-RAZON
015900     ELSE
016000        MOVE WKS-QTY-RIESGO TO LK-CANTIDAD
016100     END-IF.
016200 4000-EXIT. EXIT.
016300
016400******************************************************************
016500*      PASO 5: TOPE POR PORCENTAJE MAXIMO DE POSICION            *
016600******************************************************************
016700 5000-CLAMP-POR-POSICION.
016800     COMPUTE WKS-QTY-POSICION =
016900             (LK-EQUIDAD * LK-MAX-POSICION-PCT) /
017000              LK-PRECIO-ENTRADA
017100     IF WKS-QTY-POSICION < LK-CANTIDAD
017200        MOVE WKS-QTY-POSICION TO LK-CANTIDAD
017300     END-IF.
017400 5000-EXIT. EXIT.
017500
017600******************************************************************
017700*      PASO 6: DEBE HABER PODER DE COMPRA PARA UNA SOLA ACCION   *
017800******************************************************************
017900 6000-VALIDA-PODER-COMPRA.
018000     IF LK-PODER-COMPRA < LK-PRECIO-ENTRADA
018100        MOVE ZERO TO LK-CANTIDAD
018200        MOVE 'PODER DE COMPRA INSUFICIENTE' TO LK-RAZON
018300     END-IF.
018400 6000-EXIT. EXIT.
018500
018600******************************************************************
018700*      PASO 7: TOPE FINAL POR PODER DE COMPRA DISPONIBLE         *
018800******************************************************************
018900 7000-CLAMP-POR-PODER-COMPRA.
019000     COMPUTE WKS-QTY-PODER-COMPRA =
019100             LK-PODER-COMPRA / LK-PRECIO-ENTRADA
019200     IF WKS-QTY-PODER-COMPRA < LK-CANTIDAD
019300        MOVE WKS-QTY-PODER-COMPRA TO LK-CANTIDAD
019400     END-IF
019500     IF LK-CANTIDAD < 1
019600        MOVE ZERO TO LK-CANTIDAD
019700        MOVE 'CANTIDAD ANULADA POR LOS LIMITES' TO LK-RAZON
019800     END-IF.
019900 7000-EXIT. EXIT.
